000100*****************************************************************
000200* FLGERRLN.CPYBK
000300* ERROR LOG OUTPUT - APPEND MODE, ONE LINE PER SKIPPED/BAD RECORD
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* FLG0001 TMPRNG 14/02/1991 FLOW LOG TAGGING - INITIAL BUILD
000800*****************************************************************
000900
001000     05  FLGERRLN-LINE               PIC X(133).
001050     05  FILLER                      PIC X(05).
