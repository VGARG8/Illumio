000100****************************
000200 IDENTIFICATION DIVISION.
000300****************************
000400 PROGRAM-ID.     FLGERRLG.
000500 AUTHOR.         R NAGARAJAN.
000600 INSTALLATION.   FLOW ANALYTICS UNIT.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT APPENDS ONE LINE
001200*               TO THE FLOW LOG ERROR FILE FOR EVERY SKIPPED OR
001300*               MALFORMED FLOW LOG RECORD THE MAIN DRIVER HITS.
001400*               THE FILE IS OPENED ONCE (FUNCTION "OPEN") AND
001500*               STAYS OPEN FOR THE LIFE OF THE CALLING JOB -
001600*               EACH SUBSEQUENT CALL (FUNCTION "WRITE") APPENDS
001700*               ONE DATE-STAMPED LINE AND RETURNS.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* FLG0001 - RNAGARJ  - 14/02/1991 - INITIAL BUILD FOR FLOW LOG
002300*                                   TAGGING BATCH JOB
002400*-----------------------------------------------------------------
002500* FLG0004 - RNAGARJ  - 02/06/1992 - COR LOG4 RAISED BY OPS - FIRST
002600*                                   CALL OF THE DAY WAS FAILING
002700*                                   OPEN EXTEND WHEN THE ERROR
002800*                                   LOG DID NOT YET EXIST FOR
002900*                                   THIS RUN.  FALL BACK TO OPEN
003000*                                   OUTPUT WHEN EXTEND FAILS.
003100*-----------------------------------------------------------------
003200* FLG0009 - DCKLIMW  - 11/09/1995 - E-REQ 2217 ADD RUN DATE STAMP
003300*                                   TO THE FRONT OF EACH ERROR
003400*                                   LINE FOR OPS TRIAGE
003500*-----------------------------------------------------------------
003600* FLG0014 - TMPDLW   - 09/11/1998 - Y2K READINESS REVIEW - DATE
003700*                                   STAMP NOW WINDOWS THE 2-DIGIT
003800*                                   YEAR FROM ACCEPT FROM DATE
003900*                                   (00-49 = 20CC, 50-99 = 19CC)
004000*-----------------------------------------------------------------
004100* FLG0021 - TMPDLW   - 22/01/2001 - COR LOG31 TRAILING BLANK
004200*                                   MESSAGE TEXT WAS BEING LOGGED
004300*                                   WITH NO MESSAGE - GUARD ADDED
004400*-----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300                   UPSI-0 IS UPSI-SWITCH-0
005400                     ON  STATUS IS U0-ON
005500                     OFF STATUS IS U0-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT FLGERRLOG ASSIGN TO DATABASE-FLGERRLOG
006000            ORGANIZATION      IS LINE SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300 EJECT
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800**************
006900 FD  FLGERRLOG
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS FLGERRLN-RECORD.
007200 01  FLGERRLN-RECORD.
007300     COPY FLGERRLN.
007400
007500*************************
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                      PIC X(24)        VALUE
007900     "** PROGRAM FLGERRLG **".
008000
008100* ------------------ PROGRAM WORKING STORAGE -------------------*
008200 01  WK-C-COMMON.
008300     COPY FLGCMWS.
008400
008500 01  WK-ERRLG-FIRST-CALL-SW      PIC X(01)   VALUE "Y".
008600     88  WK-ERRLG-FIRST-CALL                 VALUE "Y".
008700     88  WK-ERRLG-NOT-FIRST-CALL              VALUE "N".
008800
008900 01  WS-TODAY-DATE               PIC 9(06)   VALUE ZEROS.
009000 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
009100     05  WS-TODAY-YY             PIC 9(02).
009200     05  WS-TODAY-MM             PIC 9(02).
009300     05  WS-TODAY-DD             PIC 9(02).
009400
009500 01  WS-TODAY-CCYY-AREA.
009600     05  WS-TODAY-CC             PIC 9(02)   VALUE ZEROS.
009700     05  WS-TODAY-CC-R REDEFINES WS-TODAY-CC.
009800         10  FILLER               PIC 9(02).
009900     05  FILLER                  PIC X(02)   VALUE SPACES.
010000
010100 01  WK-ERRLG-LINE-NO            PIC 9(07) COMP VALUE ZERO.
010200 01  WK-ERRLG-LINE-NO-R REDEFINES WK-ERRLG-LINE-NO.
010300     05  FILLER                  PIC 9(07).
010400
010500 01  WS-ERRLG-OUT-LINE           PIC X(133)  VALUE SPACES.
010600 01  WS-ERRLG-MSG-TRIM           PIC X(100)  VALUE SPACES.
010650 01  FILLER                      PIC X(05)   VALUE SPACES.
010700
010800 EJECT
010900*****************
011000 LINKAGE SECTION.
011100*****************
011200 COPY FLGERRLI.
011300 EJECT
011400********************************************
011500 PROCEDURE DIVISION USING WK-ERRLG.
011600********************************************
011700 MAIN-MODULE.
011800     EVALUATE TRUE
011900         WHEN WK-ERRLG-FN-OPEN
012000             PERFORM A000-OPEN-ERROR-LOG
012100                THRU A099-OPEN-ERROR-LOG-EX
012200         WHEN WK-ERRLG-FN-WRITE
012300             PERFORM B000-WRITE-ERROR-LINE
012400                THRU B099-WRITE-ERROR-LINE-EX
012500         WHEN OTHER
012600             SET WK-ERRLG-FAILED TO TRUE
012700     END-EVALUATE.
012800     GOBACK.
012900
013000*-----------------------------------------------------------------*
013100 A000-OPEN-ERROR-LOG.
013200*-----------------------------------------------------------------*
013300     OPEN EXTEND FLGERRLOG.
013400     IF  WK-C-SUCCESSFUL
013500         SET WK-ERRLG-OK TO TRUE
013600         SET WK-ERRLG-NOT-FIRST-CALL TO TRUE
013700         GO TO A099-OPEN-ERROR-LOG-EX.
013800
013900     OPEN OUTPUT FLGERRLOG.
014000     IF  WK-C-SUCCESSFUL
014100         SET WK-ERRLG-OK TO TRUE
014200         SET WK-ERRLG-NOT-FIRST-CALL TO TRUE
014300     ELSE
014400         DISPLAY "FLGERRLG - OPEN FILE ERROR - FLGERRLOG"
014500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014600         SET WK-ERRLG-FAILED TO TRUE.
014700
014800*-----------------------------------------------------------------*
014900 A099-OPEN-ERROR-LOG-EX.
015000*-----------------------------------------------------------------*
015100     EXIT.
015200
015300*-----------------------------------------------------------------*
015400 B000-WRITE-ERROR-LINE.
015500*-----------------------------------------------------------------*
015600     IF  WK-ERRLG-NOT-FIRST-CALL
015700         CONTINUE
015800     ELSE
015900         PERFORM A000-OPEN-ERROR-LOG THRU A099-OPEN-ERROR-LOG-EX
016000         IF  WK-ERRLG-FAILED
016100             GO TO B099-WRITE-ERROR-LINE-EX.
016200
016300     MOVE WK-ERRLG-MESSAGE       TO WS-ERRLG-MSG-TRIM.
016400     IF  WS-ERRLG-MSG-TRIM = SPACES
016500         SET WK-ERRLG-FAILED TO TRUE
016600         GO TO B099-WRITE-ERROR-LINE-EX.
016700
016800     ACCEPT WS-TODAY-DATE FROM DATE.
016900     IF  WS-TODAY-YY < 50
017000         MOVE 20 TO WS-TODAY-CC
017100     ELSE
017200         MOVE 19 TO WS-TODAY-CC.
017300
017400     ADD 1 TO WK-ERRLG-LINE-NO.
017500
017600     MOVE SPACES TO WS-ERRLG-OUT-LINE.
017700     STRING WS-TODAY-CC     DELIMITED BY SIZE
017800             WS-TODAY-YY    DELIMITED BY SIZE
017900             "-"            DELIMITED BY SIZE
018000             WS-TODAY-MM    DELIMITED BY SIZE
018100             "-"            DELIMITED BY SIZE
018200             WS-TODAY-DD    DELIMITED BY SIZE
018300             " "            DELIMITED BY SIZE
018400             WK-ERRLG-MESSAGE DELIMITED BY SIZE
018500        INTO WS-ERRLG-OUT-LINE.
018600
018700     MOVE WS-ERRLG-OUT-LINE      TO FLGERRLN-RECORD.
018800     WRITE FLGERRLN-RECORD.
018900     IF  WK-C-SUCCESSFUL
019000         SET WK-ERRLG-OK TO TRUE
019100     ELSE
019200         DISPLAY "FLGERRLG - WRITE FILE ERROR - FLGERRLOG"
019300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400         SET WK-ERRLG-FAILED TO TRUE.
019500
019600*-----------------------------------------------------------------*
019700 B099-WRITE-ERROR-LINE-EX.
019800*-----------------------------------------------------------------*
019900     EXIT.
020000
020100******************************************************************
020200*************** END OF PROGRAM SOURCE - FLGERRLG ***************
020300******************************************************************
