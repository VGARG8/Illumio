000100*****************************************************************
000200* FLGTRKPI.CPYBK
000300* LINKAGE INTERFACE FOR CALL "FLGTRKPP" (PORT/PROTOCOL TRACKER)
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600* ==========================================================
000700* TAG NAME   DATE        DESCRIPTION
000800* ----------------------------------------------------------
000900* FLG0001 TMPRNG 14/02/1991 - FLOW LOG TAGGING INITIAL BUILD
001000* ----------------------------------------------------------
001100
001200     01  WK-TRKPP.
001300         05  WK-TRKPP-FUNCTION       PIC X(08).
001400             88  WK-TRKPP-FN-INCR             VALUE "INCR".
001500             88  WK-TRKPP-FN-RESET            VALUE "RESET".
001600             88  WK-TRKPP-FN-FETCH            VALUE "FETCH".
001700         05  WK-TRKPP-INPUT.
001800             10  WK-TRKPP-PORT       PIC 9(05).
001900             10  WK-TRKPP-PROTOCOL   PIC X(16).
002000*                        (PORT,PROTOCOL-KEYWORD-OR-NUMBER-TEXT)
002100*                        KEY TO INCREMENT - USED ON FN-INCR ONLY
002150             10  FILLER              PIC X(09).
002200         05  WK-TRKPP-OUTPUT.
002300             10  WK-TRKPP-OUT-PORT   PIC 9(05).
002400             10  WK-TRKPP-OUT-PROTO  PIC X(16).
002500             10  WK-TRKPP-OUT-COUNT  PIC 9(09).
002600*                        NEXT ROW OF THE RUNNING-COUNT TABLE -
002700*                        RETURNED ONE ROW PER FN-FETCH CALL
002800             10  WK-TRKPP-END-SW     PIC X(01).
002900                 88  WK-TRKPP-END-OF-TABLE     VALUE "Y".
003000                 88  WK-TRKPP-MORE-ROWS        VALUE "N".
003010             10  FILLER              PIC X(09).
003020         05  FILLER                  PIC X(10).
