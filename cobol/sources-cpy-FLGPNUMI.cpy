000100*****************************************************************
000200* FLGPNUMI.CPYBK
000300* LINKAGE INTERFACE FOR CALL "FLGPNUM" (PROTOCOL NUMBER LOADER)
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600* ==========================================================
000700* TAG NAME   DATE        DESCRIPTION
000800* ----------------------------------------------------------
000900* FLG0001 TMPRNG 14/02/1991 - FLOW LOG TAGGING INITIAL BUILD
001000* ----------------------------------------------------------
001100
001200     01  WK-PNUM.
001300         05  WK-PNUM-FUNCTION        PIC X(08).
001400             88  WK-PNUM-FN-LOAD              VALUE "LOAD".
001500             88  WK-PNUM-FN-LOOKUP            VALUE "LOOKUP".
001600         05  WK-PNUM-INPUT.
001700             10  WK-PNUM-PROTO-NUM   PIC 9(03).
001800*                        PROTOCOL NUMBER TO RESOLVE, 0-255
001810             10  FILLER              PIC X(05).
001900         05  WK-PNUM-OUTPUT.
002000             10  WK-PNUM-KEYWORD     PIC X(16).
002100*                        RESOLVED KEYWORD (LOWER-CASE) OR, WHEN
002200*                        NO REFERENCE ENTRY EXISTS, THE NUMBER
002300*                        ITSELF RENDERED AS TEXT
002400             10  WK-PNUM-IN-RANGE-SW PIC X(01).
002500                 88  WK-PNUM-IN-RANGE          VALUE "Y".
002600                 88  WK-PNUM-OUT-OF-RANGE      VALUE "N".
002700             10  WK-PNUM-LOAD-SW     PIC X(01).
002800                 88  WK-PNUM-LOAD-OK           VALUE "Y".
002900                 88  WK-PNUM-LOAD-FAILED       VALUE "N".
002910             10  FILLER              PIC X(06).
002920         05  FILLER                  PIC X(10).
