000100****************************
000200 IDENTIFICATION DIVISION.
000300****************************
000400 PROGRAM-ID.     FLGPNUM.
000500 AUTHOR.         R NAGARAJAN.
000600 INSTALLATION.   FLOW ANALYTICS UNIT.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - PROTOCOL NUMBER REFERENCE TABLE.
001200*               ON FUNCTION "LOAD" READS THE PROTOCOL NUMBER
001300*               REFERENCE FILE ONCE AND BUILDS AN IN-STORAGE
001400*               TABLE KEYED BY PROTOCOL NUMBER (0-255).  ON
001500*               FUNCTION "LOOKUP" RESOLVES A PROTOCOL NUMBER TO
001600*               ITS KEYWORD.  THIS FILE IS MANDATORY FOR THE JOB
001700*               - IF IT WILL NOT OPEN, THE LOAD FAILS AND THE
001800*               CALLING DRIVER ABORTS THE RUN.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* FLG0001 - RNAGARJ  - 14/02/1991 - INITIAL BUILD FOR FLOW LOG
002400*                                   TAGGING BATCH JOB
002500*-----------------------------------------------------------------
002600* FLG0006 - DCKLIMW  - 19/03/1993 - COR LOG9 RELOAD OF THE SAME
002700*                                   PROTOCOL NUMBER IN THE
002800*                                   REFERENCE FILE WAS LEAVING
002900*                                   THE OLD KEYWORD ALONGSIDE THE
003000*                                   NEW ONE - LAST ROW NOW WINS
003100*                                   (REFERENCE DATA, UNLIKE THE
003200*                                   LOOKUP TABLE, HAS NO
003300*                                   FIRST-ROW-WINS RULE)
003400*-----------------------------------------------------------------
003500* FLG0014 - TMPDLW   - 09/11/1998 - Y2K READINESS REVIEW - NO
003600*                                   DATE FIELDS IN THIS PROGRAM,
003700*                                   NO CHANGE REQUIRED
003800*-----------------------------------------------------------------
003900* FLG0019 - CMPESQ   - 03/07/2000 - E-REQ 8841 UNRESOLVED
004000*                                   PROTOCOL NUMBERS NOW RETURN
004100*                                   THE NUMBER AS TEXT INSTEAD OF
004200*                                   BLANK, SO THE PORT/PROTOCOL
004300*                                   REPORT SECTION ALWAYS HAS A
004400*                                   READABLE SECOND COLUMN
004500*-----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   CLASS NUMERIC-DIGIT IS "0" THRU "9"
005500                   UPSI-0 IS UPSI-SWITCH-0
005600                     ON  STATUS IS U0-ON
005700                     OFF STATUS IS U0-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT FLGPNOREF ASSIGN TO DATABASE-FLGPNOREF
006200            ORGANIZATION      IS LINE SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400
006500 EJECT
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100 FD  FLGPNOREF
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS FLGPNCSV-RECORD.
007400 01  FLGPNCSV-RECORD.
007500     COPY FLGPNCSV.
007600
007700*************************
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER                      PIC X(24)        VALUE
008100     "** PROGRAM FLGPNUM  **".
008200
008300* ------------------ PROGRAM WORKING STORAGE -------------------*
008400 01  WK-C-COMMON.
008500     COPY FLGCMWS.
008600
008700* --------------- PROTOCOL NUMBER REFERENCE TABLE ---------------*
008800 01  WK-PNUM-TABLE.
008900     05  WK-PNUM-TAB-ENTRY OCCURS 256 TIMES
009000             INDEXED BY WK-PNUM-IDX.
009100         10  WK-PNUM-TAB-KEYWORD      PIC X(16)  VALUE SPACES.
009200         10  WK-PNUM-TAB-FOUND-SW     PIC X(01)  VALUE "N".
009300             88  WK-PNUM-TAB-FOUND               VALUE "Y".
009400             88  WK-PNUM-TAB-NOT-FOUND            VALUE "N".
009450         10  FILLER                   PIC X(05)  VALUE SPACES.
009480     05  FILLER                       PIC X(05)  VALUE SPACES.
009500
009600 01  WK-PNUM-TABLE-R REDEFINES WK-PNUM-TABLE.
009700     05  WK-PNUM-TAB-RAW OCCURS 256 TIMES         PIC X(22).
009800
009900* ----------------------- CSV SPLIT AREA --------------------------*
010000 01  WK-PNUM-CSV-AREA.
010100     05  WK-PNUM-CSV-WHOLE-LINE      PIC X(40)  VALUE SPACES.
010150     05  WK-PNUM-CSV-LINE-R REDEFINES WK-PNUM-CSV-WHOLE-LINE.
010160         10  WK-PNUM-CSV-CHAR         PIC X      OCCURS 40 TIMES.
010200     05  WK-PNUM-CSV-FIELD1         PIC X(10)  VALUE SPACES.
010300     05  WK-PNUM-CSV-FIELD2         PIC X(16)  VALUE SPACES.
010400     05  WK-PNUM-ROW-VALUE          PIC 9(03) COMP VALUE ZERO.
010450     05  FILLER                     PIC X(05)  VALUE SPACES.
010500
010600* ---------------- NUMERIC TOKEN VALIDATION AREA ------------------*
010700 01  WK-TOKEN-AREA.
010800     05  WK-TOKEN                   PIC X(10)  VALUE SPACES.
010900     05  WK-TOKEN-R REDEFINES WK-TOKEN.
011000         10  WK-TOKEN-CHAR           PIC X      OCCURS 10 TIMES.
011100     05  WK-TOKEN-VALUE              PIC 9(07) COMP VALUE ZERO.
011200     05  WK-TOKEN-VALID-SW           PIC X(01)  VALUE "N".
011300         88  WK-TOKEN-IS-VALID                 VALUE "Y".
011400         88  WK-TOKEN-IS-INVALID                VALUE "N".
011500     05  WK-TOKEN-SEEN-SPACE-SW      PIC X(01)  VALUE "N".
011600     05  WK-TOKEN-IDX                PIC 9(02) COMP VALUE ZERO.
011700     05  WK-DIGIT                    PIC 9(01)  VALUE ZERO.
011750     05  FILLER                     PIC X(05)  VALUE SPACES.
011800
011900* ----------------- PROTOCOL NUMBER-AS-TEXT AREA ------------------*
012000 01  WK-PNUM-NUM-EDIT                PIC ZZ9.
012100 01  WK-PNUM-NUM-TEXT                PIC X(16)  VALUE SPACES.
012150 01  FILLER                          PIC X(05)  VALUE SPACES.
012200
012300 EJECT
012400*****************
012500 LINKAGE SECTION.
012600*****************
012700 COPY FLGPNUMI.
012800 EJECT
012900********************************************
013000 PROCEDURE DIVISION USING WK-PNUM.
013100********************************************
013200 MAIN-MODULE.
013300     EVALUATE TRUE
013400         WHEN WK-PNUM-FN-LOAD
013500             PERFORM A000-LOAD-REFERENCE-TABLE
013600                THRU A099-LOAD-REFERENCE-TABLE-EX
013700         WHEN WK-PNUM-FN-LOOKUP
013800             PERFORM B000-LOOKUP-KEYWORD
013900                THRU B099-LOOKUP-KEYWORD-EX
014000         WHEN OTHER
014100             CONTINUE
014200     END-EVALUATE.
014300     GOBACK.
014400
014500*-----------------------------------------------------------------*
014600 A000-LOAD-REFERENCE-TABLE.
014700*-----------------------------------------------------------------*
014800     OPEN INPUT FLGPNOREF.
014900     IF  NOT WK-C-SUCCESSFUL
015000         DISPLAY "FLGPNUM - OPEN FILE ERROR - FLGPNOREF"
015100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200         SET WK-PNUM-LOAD-FAILED TO TRUE
015300         GO TO A099-LOAD-REFERENCE-TABLE-EX.
015400
015500     READ FLGPNOREF.
015600     IF  NOT WK-C-SUCCESSFUL
015700         CLOSE FLGPNOREF
015800         SET WK-PNUM-LOAD-FAILED TO TRUE
015900         GO TO A099-LOAD-REFERENCE-TABLE-EX.
016000
016100     PERFORM A100-READ-NEXT-ROW THRU A199-READ-NEXT-ROW-EX
016200         UNTIL WK-C-END-OF-FILE.
016300
016400     CLOSE FLGPNOREF.
016500     SET WK-PNUM-LOAD-OK TO TRUE.
016600
016700*-----------------------------------------------------------------*
016800 A099-LOAD-REFERENCE-TABLE-EX.
016900*-----------------------------------------------------------------*
017000     EXIT.
017100
017200*-----------------------------------------------------------------*
017300 A100-READ-NEXT-ROW.
017400*-----------------------------------------------------------------*
017500     READ FLGPNOREF.
017600     IF  WK-C-END-OF-FILE
017700         GO TO A199-READ-NEXT-ROW-EX.
017800
017900     MOVE FLGPNCSV-LINE             TO WK-PNUM-CSV-WHOLE-LINE.
018000     MOVE SPACES                    TO WK-PNUM-CSV-FIELD1
018100                                        WK-PNUM-CSV-FIELD2.
018200     UNSTRING WK-PNUM-CSV-WHOLE-LINE DELIMITED BY ","
018300         INTO WK-PNUM-CSV-FIELD1
018400              WK-PNUM-CSV-FIELD2.
018500
018600     MOVE WK-PNUM-CSV-FIELD1        TO WK-TOKEN.
018700     PERFORM C000-VALIDATE-NUMERIC-TOKEN
018800        THRU C099-VALIDATE-NUMERIC-TOKEN-EX.
018900     IF  WK-TOKEN-IS-INVALID
019000         GO TO A199-READ-NEXT-ROW-EX.
019100     IF  WK-TOKEN-VALUE > 255
019200         GO TO A199-READ-NEXT-ROW-EX.
019300
019400     MOVE WK-TOKEN-VALUE             TO WK-PNUM-ROW-VALUE.
019500     SET WK-PNUM-IDX                TO WK-PNUM-ROW-VALUE.
019600     SET WK-PNUM-IDX                 UP BY 1.
019700
019800     INSPECT WK-PNUM-CSV-FIELD2 CONVERTING
019900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020000         TO "abcdefghijklmnopqrstuvwxyz".
020100
020200     MOVE WK-PNUM-CSV-FIELD2   TO WK-PNUM-TAB-KEYWORD(WK-PNUM-IDX).
020300     SET WK-PNUM-TAB-FOUND(WK-PNUM-IDX) TO TRUE.
020400
020500*-----------------------------------------------------------------*
020600 A199-READ-NEXT-ROW-EX.
020700*-----------------------------------------------------------------*
020800     EXIT.
020900
021000*-----------------------------------------------------------------*
021100 B000-LOOKUP-KEYWORD.
021200*-----------------------------------------------------------------*
021300     MOVE SPACES TO WK-PNUM-KEYWORD.
021400     IF  WK-PNUM-PROTO-NUM > 255
021500         SET WK-PNUM-OUT-OF-RANGE TO TRUE
021600         GO TO B099-LOOKUP-KEYWORD-EX.
021700
021800     SET WK-PNUM-IN-RANGE TO TRUE.
021900     SET WK-PNUM-IDX TO WK-PNUM-PROTO-NUM.
022000     SET WK-PNUM-IDX UP BY 1.
022100
022200     IF  WK-PNUM-TAB-FOUND(WK-PNUM-IDX)
022300         MOVE WK-PNUM-TAB-KEYWORD(WK-PNUM-IDX) TO WK-PNUM-KEYWORD
022400     ELSE
022500         PERFORM B500-PROTO-NUM-TO-TEXT
022600            THRU B599-PROTO-NUM-TO-TEXT-EX
022700         MOVE WK-PNUM-NUM-TEXT TO WK-PNUM-KEYWORD.
022800
022900*-----------------------------------------------------------------*
023000 B099-LOOKUP-KEYWORD-EX.
023100*-----------------------------------------------------------------*
023200     EXIT.
023300
023400*-----------------------------------------------------------------*
023500 B500-PROTO-NUM-TO-TEXT.
023600*-----------------------------------------------------------------*
023700     MOVE WK-PNUM-PROTO-NUM TO WK-PNUM-NUM-EDIT.
023800     MOVE SPACES            TO WK-PNUM-NUM-TEXT.
023900     EVALUATE TRUE
024000         WHEN WK-PNUM-NUM-EDIT(1:1) NOT = SPACE
024100             MOVE WK-PNUM-NUM-EDIT      TO WK-PNUM-NUM-TEXT
024200         WHEN WK-PNUM-NUM-EDIT(2:1) NOT = SPACE
024300             MOVE WK-PNUM-NUM-EDIT(2:2) TO WK-PNUM-NUM-TEXT
024400         WHEN OTHER
024500             MOVE WK-PNUM-NUM-EDIT(3:1) TO WK-PNUM-NUM-TEXT
024600     END-EVALUATE.
024700
024800*-----------------------------------------------------------------*
024900 B599-PROTO-NUM-TO-TEXT-EX.
025000*-----------------------------------------------------------------*
025100     EXIT.
025200
025300*-----------------------------------------------------------------*
025400 C000-VALIDATE-NUMERIC-TOKEN.
025500*-----------------------------------------------------------------*
025600*    VALIDATES WK-TOKEN AS AN UNSIGNED INTEGER, LEFT-JUSTIFIED
025700*    WITH TRAILING SPACES.  SETS WK-TOKEN-VALID-SW AND, WHEN
025800*    VALID, ACCUMULATES THE VALUE INTO WK-TOKEN-VALUE.
025900*-----------------------------------------------------------------*
026000     MOVE ZERO TO WK-TOKEN-VALUE.
026100     MOVE "N"  TO WK-TOKEN-SEEN-SPACE-SW.
026200     SET WK-TOKEN-IS-VALID TO TRUE.
026300
026400     IF  WK-TOKEN = SPACES
026500         SET WK-TOKEN-IS-INVALID TO TRUE
026600         GO TO C099-VALIDATE-NUMERIC-TOKEN-EX.
026700
026800     MOVE 1 TO WK-TOKEN-IDX.
026900     PERFORM C100-VALIDATE-ONE-CHAR THRU C199-VALIDATE-ONE-CHAR-EX
027000         UNTIL WK-TOKEN-IDX > 10.
027100
027200*-----------------------------------------------------------------*
027300 C099-VALIDATE-NUMERIC-TOKEN-EX.
027400*-----------------------------------------------------------------*
027500     EXIT.
027600
027700*-----------------------------------------------------------------*
027800 C100-VALIDATE-ONE-CHAR.
027900*-----------------------------------------------------------------*
028000     IF  WK-TOKEN-CHAR(WK-TOKEN-IDX) = SPACE
028100         MOVE "Y" TO WK-TOKEN-SEEN-SPACE-SW
028200     ELSE
028300         IF  WK-TOKEN-SEEN-SPACE-SW = "Y"
028400             SET WK-TOKEN-IS-INVALID TO TRUE
028500         ELSE
028600             IF  WK-TOKEN-CHAR(WK-TOKEN-IDX) NUMERIC-DIGIT
028700                 MOVE WK-TOKEN-CHAR(WK-TOKEN-IDX) TO WK-DIGIT
028800                 COMPUTE WK-TOKEN-VALUE =
028900                         WK-TOKEN-VALUE * 10 + WK-DIGIT
029000             ELSE
029100                 SET WK-TOKEN-IS-INVALID TO TRUE
029200             END-IF
029300         END-IF
029400     END-IF.
029500     SET WK-TOKEN-IDX UP BY 1.
029600
029700*-----------------------------------------------------------------*
029800 C199-VALIDATE-ONE-CHAR-EX.
029900*-----------------------------------------------------------------*
030000     EXIT.
030100
030200******************************************************************
030300*************** END OF PROGRAM SOURCE - FLGPNUM ***************
030400******************************************************************
