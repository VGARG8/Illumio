000100*****************************************************************
000200* FLGFLWLR.CPYBK
000300* FLOW LOG INPUT RECORD - ONE LINE OF THE VPC-STYLE FLOW LOG
000400* SPACE-DELIMITED TEXT, ONLY FIELDS 7 AND 8 ARE CONSUMED
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* FLG0001 TMPRNG 14/02/1991 FLOW LOG TAGGING - INITIAL BUILD
000900*****************************************************************
001000
001100     05  FLGFLWL-LINE                PIC X(300).
001150     05  FILLER                      PIC X(05).
001200*                        RAW TEXT OF ONE FLOW LOG LINE.  FIELDS
001300*                        ARE SPLIT OUT AT RUN TIME BY FLGMAIN1 -
001400*                        SEE WK-FLWL-FIELD-TABLE THERE.  FIELD
001500*                        POSITIONS (1-BASED, SPACE-DELIMITED):
001600*                          1   FIELD-1      UNUSED (VERSION)
001700*                          2   FIELD-2      UNUSED (ACCOUNT ID)
001800*                          3   FIELD-3      UNUSED (INTERFACE ID)
001900*                          4   FIELD-4      UNUSED (SRC ADDRESS)
002000*                          5   FIELD-5      UNUSED (DST ADDRESS)
002100*                          6   FIELD-6      UNUSED (SRC PORT)
002200*                          7   DST-PORT     0-65535
002300*                          8   PROTOCOL-NUM 0-255 (IANA)
002400*                          9+  FIELD-9...   UNUSED REMAINDER
