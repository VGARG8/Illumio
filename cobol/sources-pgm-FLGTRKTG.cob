000100****************************
000200 IDENTIFICATION DIVISION.
000300****************************
000400 PROGRAM-ID.     FLGTRKTG.
000500 AUTHOR.         R NAGARAJAN.
000600 INSTALLATION.   FLOW ANALYTICS UNIT.
000700 DATE-WRITTEN.   20 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - RUNNING COUNT PER RESOLVED TAG
001200*               SEEN IN THE FLOW LOG.  FUNCTION "INCR" BUMPS THE
001300*               COUNT FOR ONE TAG BY ONE, CREATING A NEW ROW IF
001400*               THE TAG HAS NOT BEEN SEEN BEFORE.  FUNCTION
001500*               "RESET" CLEARS THE TABLE.  FUNCTION "FETCH"
001600*               RETURNS THE TABLE ONE ROW AT A TIME, IN TABLE
001700*               (LOAD) ORDER.  ONLY CALLED WHEN THE DRIVER HAS A
001800*               LOOKUP TABLE LOADED (SEE FLGLKUP).  WORKING
001900*               STORAGE IS NOT INITIAL SO THE TABLE SURVIVES
002000*               BETWEEN CALLS FOR THE LIFE OF THE RUN.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* FLG0003 - RNAGARJ  - 20/02/1991 - INITIAL BUILD FOR FLOW LOG
002600*                                   TAGGING BATCH JOB
002700*-----------------------------------------------------------------
002800* FLG0014 - TMPDLW   - 09/11/1998 - Y2K READINESS REVIEW - NO
002900*                                   DATE FIELDS IN THIS PROGRAM,
003000*                                   NO CHANGE REQUIRED
003100*-----------------------------------------------------------------
003200* FLG0020 - CMPESQ   - 11/08/2000 - E-REQ 8841 COMPANION CHANGE
003300*                                   TO FLGPNUM - OUT-OF-RANGE
003400*                                   PROTOCOL NUMBERS ARE NOW
003500*                                   EXCLUDED FROM TAG COUNTING
003600*                                   BEFORE THIS ROUTINE IS EVER
003700*                                   CALLED (SEE FLGMAIN1)
003800*-----------------------------------------------------------------
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                   UPSI-0 IS UPSI-SWITCH-0
004800                     ON  STATUS IS U0-ON
004900                     OFF STATUS IS U0-OFF.
005000
005100*************************
005200 DATA DIVISION.
005300*************************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                      PIC X(24)        VALUE
005700     "** PROGRAM FLGTRKTG **".
005800
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-COMMON.
006100     COPY FLGCMWS.
006200
006300* --------------------- TAG RUNNING-COUNT TABLE ---------------------*
006400 01  WK-TRKTG-TABLE.
006500     05  WK-TRKTG-TAB-ENTRY OCCURS 1000 TIMES
006600             INDEXED BY WK-TRKTG-IDX.
006700         10  WK-TRKTG-TAB-TAG         PIC X(32)  VALUE SPACES.
006800         10  WK-TRKTG-TAB-COUNT       PIC 9(09) COMP VALUE ZERO.
006810         10  WK-TRKTG-TAB-COUNT-R REDEFINES WK-TRKTG-TAB-COUNT
006820                 PIC X(04).
006900         10  FILLER                   PIC X(05)  VALUE SPACES.
006950     05  FILLER                       PIC X(05)  VALUE SPACES.
007000
007100 01  WK-TRKTG-TABLE-R REDEFINES WK-TRKTG-TABLE.
007200     05  WK-TRKTG-TAB-RAW OCCURS 1000 TIMES       PIC X(41).
007300
007400 01  WK-TRKTG-COUNT-AREA.
007500     05  WK-TRKTG-TAB-ROWS            PIC 9(04) COMP VALUE ZERO.
007600     05  WK-TRKTG-FOUND-SW            PIC X(01) VALUE "N".
007700         88  WK-TRKTG-ROW-FOUND                   VALUE "Y".
007800         88  WK-TRKTG-ROW-NOT-FOUND                VALUE "N".
007900     05  WK-TRKTG-FETCH-IDX           PIC 9(04) COMP VALUE ZERO.
008000     05  FILLER                       PIC X(05) VALUE SPACES.
008100
008200 01  WK-TRKTG-COUNT-AREA-R REDEFINES WK-TRKTG-COUNT-AREA.
008300     05  WK-TRKTG-TAB-ROWS-X          PIC X(02).
008400     05  FILLER                       PIC X(10).
008500
008600 EJECT
008700*****************
008800 LINKAGE SECTION.
008900*****************
009000 COPY FLGTRKTI.
009100 EJECT
009200********************************************
009300 PROCEDURE DIVISION USING WK-TRKTG.
009400********************************************
009500 MAIN-MODULE.
009600     EVALUATE TRUE
009700         WHEN WK-TRKTG-FN-INCR
009800             PERFORM A000-INCREMENT-COUNT
009900                THRU A099-INCREMENT-COUNT-EX
010000         WHEN WK-TRKTG-FN-RESET
010100             PERFORM B000-RESET-TABLE
010200                THRU B099-RESET-TABLE-EX
010300         WHEN WK-TRKTG-FN-FETCH
010400             PERFORM C000-FETCH-NEXT-ROW
010500                THRU C099-FETCH-NEXT-ROW-EX
010600         WHEN OTHER
010700             CONTINUE
010800     END-EVALUATE.
010900     GOBACK.
011000
011100*-----------------------------------------------------------------*
011200 A000-INCREMENT-COUNT.
011300*-----------------------------------------------------------------*
011400     PERFORM D000-SEARCH-FOR-KEY THRU D099-SEARCH-FOR-KEY-EX.
011500     IF  WK-TRKTG-ROW-FOUND
011600         ADD 1 TO WK-TRKTG-TAB-COUNT(WK-TRKTG-IDX)
011700         GO TO A099-INCREMENT-COUNT-EX.
011800
011900     IF  WK-TRKTG-TAB-ROWS NOT < 1000
012000         GO TO A099-INCREMENT-COUNT-EX.
012100
012200     ADD 1 TO WK-TRKTG-TAB-ROWS.
012300     SET WK-TRKTG-IDX TO WK-TRKTG-TAB-ROWS.
012400     MOVE WK-TRKTG-TAG            TO WK-TRKTG-TAB-TAG(WK-TRKTG-IDX).
012500     MOVE 1                       TO WK-TRKTG-TAB-COUNT(WK-TRKTG-IDX).
012600
012700*-----------------------------------------------------------------*
012800 A099-INCREMENT-COUNT-EX.
012900*-----------------------------------------------------------------*
013000     EXIT.
013100
013200*-----------------------------------------------------------------*
013300 B000-RESET-TABLE.
013400*-----------------------------------------------------------------*
013500     MOVE ZERO TO WK-TRKTG-TAB-ROWS.
013600     MOVE ZERO TO WK-TRKTG-FETCH-IDX.
013700
013800*-----------------------------------------------------------------*
013900 B099-RESET-TABLE-EX.
014000*-----------------------------------------------------------------*
014100     EXIT.
014200
014300*-----------------------------------------------------------------*
014400 C000-FETCH-NEXT-ROW.
014500*-----------------------------------------------------------------*
014600     ADD 1 TO WK-TRKTG-FETCH-IDX.
014700     IF  WK-TRKTG-FETCH-IDX > WK-TRKTG-TAB-ROWS
014800         SET WK-TRKTG-END-OF-TABLE TO TRUE
014900         MOVE SPACES  TO WK-TRKTG-OUT-TAG
015000         MOVE ZERO    TO WK-TRKTG-OUT-COUNT
015100         GO TO C099-FETCH-NEXT-ROW-EX.
015200
015300     SET WK-TRKTG-MORE-ROWS TO TRUE.
015400     SET WK-TRKTG-IDX TO WK-TRKTG-FETCH-IDX.
015500     MOVE WK-TRKTG-TAB-TAG(WK-TRKTG-IDX)     TO WK-TRKTG-OUT-TAG.
015600     MOVE WK-TRKTG-TAB-COUNT(WK-TRKTG-IDX)    TO WK-TRKTG-OUT-COUNT.
015700
015800*-----------------------------------------------------------------*
015900 C099-FETCH-NEXT-ROW-EX.
016000*-----------------------------------------------------------------*
016100     EXIT.
016200
016300*-----------------------------------------------------------------*
016400 D000-SEARCH-FOR-KEY.
016500*-----------------------------------------------------------------*
016600*    LINEAR SCAN OF THE IN-STORAGE TABLE FOR AN EXACT MATCH ON
016700*    TAG.  CALLED ONLY FROM A000-INCREMENT-COUNT.
016800*-----------------------------------------------------------------*
016900     SET WK-TRKTG-ROW-NOT-FOUND TO TRUE.
017000     IF  WK-TRKTG-TAB-ROWS = ZERO
017100         GO TO D099-SEARCH-FOR-KEY-EX.
017200
017300     SET WK-TRKTG-IDX TO 1.
017400     PERFORM D100-TEST-ONE-ROW THRU D199-TEST-ONE-ROW-EX
017500         VARYING WK-TRKTG-IDX FROM 1 BY 1
017600         UNTIL WK-TRKTG-IDX > WK-TRKTG-TAB-ROWS
017700            OR WK-TRKTG-ROW-FOUND.
017800
017900*-----------------------------------------------------------------*
018000 D099-SEARCH-FOR-KEY-EX.
018100*-----------------------------------------------------------------*
018200     EXIT.
018300
018400*-----------------------------------------------------------------*
018500 D100-TEST-ONE-ROW.
018600*-----------------------------------------------------------------*
018700     IF  WK-TRKTG-TAB-TAG(WK-TRKTG-IDX) = WK-TRKTG-TAG
018800         SET WK-TRKTG-ROW-FOUND TO TRUE.
018900
019000*-----------------------------------------------------------------*
019100 D199-TEST-ONE-ROW-EX.
019200*-----------------------------------------------------------------*
019300     EXIT.
019400
019500******************************************************************
019600*************** END OF PROGRAM SOURCE - FLGTRKTG ***************
019700******************************************************************
