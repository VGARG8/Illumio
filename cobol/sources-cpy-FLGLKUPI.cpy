000100*****************************************************************
000200* FLGLKUPI.CPYBK
000300* LINKAGE INTERFACE FOR CALL "FLGLKUP" (LOOKUP TABLE LOADER)
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600* ==========================================================
000700* TAG NAME   DATE        DESCRIPTION
000800* ----------------------------------------------------------
000900* FLG0001 TMPRNG 14/02/1991 - FLOW LOG TAGGING INITIAL BUILD
001000* ----------------------------------------------------------
001100
001200     01  WK-LKUP.
001300         05  WK-LKUP-FUNCTION        PIC X(08).
001400             88  WK-LKUP-FN-LOAD              VALUE "LOAD".
001500             88  WK-LKUP-FN-LOOKUP            VALUE "LOOKUP".
001600         05  WK-LKUP-INPUT.
001700             10  WK-LKUP-PORT        PIC 9(05).
001800             10  WK-LKUP-PROTOCOL    PIC X(16).
001900*                        (PORT,PROTOCOL KEYWORD) TO RESOLVE -
002000*                        PROTOCOL KEYWORD COMPARE IS CASE
002100*                        SENSITIVE, EXPECTED LOWER-CASE
002150             10  FILLER              PIC X(07).
002200         05  WK-LKUP-OUTPUT.
002300             10  WK-LKUP-TAG         PIC X(32).
002400*                        RESOLVED TAG, OR "Untagged" WHEN NO
002500*                        MATCHING ROW WAS LOADED
002600             10  WK-LKUP-ENABLED-SW  PIC X(01).
002700                 88  WK-LKUP-ENABLED           VALUE "Y".
002800                 88  WK-LKUP-DISABLED          VALUE "N".
002900*                        "Y" ONLY WHEN THE LOOKUP TABLE FILE
003000*                        LOADED SUCCESSFULLY AT A100-LOAD-LOOKUP
003100             10  WK-LKUP-LOAD-SW     PIC X(01).
003200                 88  WK-LKUP-LOAD-OK           VALUE "Y".
003300                 88  WK-LKUP-LOAD-FAILED       VALUE "N".
003310             10  FILLER              PIC X(06).
003320         05  FILLER                  PIC X(10).
