000100*****************************************************************
000200* FLGTRKTI.CPYBK
000300* LINKAGE INTERFACE FOR CALL "FLGTRKTG" (TAGGING TRACKER)
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600* ==========================================================
000700* TAG NAME   DATE        DESCRIPTION
000800* ----------------------------------------------------------
000900* FLG0001 TMPRNG 14/02/1991 - FLOW LOG TAGGING INITIAL BUILD
001000* ----------------------------------------------------------
001100
001200     01  WK-TRKTG.
001300         05  WK-TRKTG-FUNCTION       PIC X(08).
001400             88  WK-TRKTG-FN-INCR             VALUE "INCR".
001500             88  WK-TRKTG-FN-RESET            VALUE "RESET".
001600             88  WK-TRKTG-FN-FETCH            VALUE "FETCH".
001700         05  WK-TRKTG-INPUT.
001800             10  WK-TRKTG-TAG        PIC X(32).
001900*                        TAG TO INCREMENT - USED ON FN-INCR ONLY
001910             10  FILLER              PIC X(08).
002000         05  WK-TRKTG-OUTPUT.
002100             10  WK-TRKTG-OUT-TAG    PIC X(32).
002200             10  WK-TRKTG-OUT-COUNT  PIC 9(09).
002300*                        NEXT ROW OF THE RUNNING-COUNT TABLE -
002400*                        RETURNED ONE ROW PER FN-FETCH CALL
002500             10  WK-TRKTG-END-SW     PIC X(01).
002600                 88  WK-TRKTG-END-OF-TABLE     VALUE "Y".
002700                 88  WK-TRKTG-MORE-ROWS        VALUE "N".
002710             10  FILLER              PIC X(08).
002720         05  FILLER                  PIC X(10).
