000100*****************************************************************
000200* FLGRPTLN.CPYBK
000300* OUTPUT REPORT FILE - ONE PRINT-IMAGE LINE AT A TIME.
000400* CARRIES EITHER THE TAG-COUNT SECTION OR THE PORT/PROTOCOL-COUNT
000500* SECTION - FLGMAIN1 BUILDS THE TEXT BEFORE EACH WRITE.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* FLG0001 TMPRNG 14/02/1991 FLOW LOG TAGGING - INITIAL BUILD
001000*****************************************************************
001100
001200     05  FLGRPTLN-LINE               PIC X(80).
001250     05  FILLER                      PIC X(05).
001300*                        SECTION 1 HEADER  "tag,count"
001400*                        SECTION 1 DETAIL  "<tag>,<count>"
001500*                        SECTION 2 HEADER  "port,protocol,count"
001600*                        SECTION 2 DETAIL  "<port>,<protocol>,
001700*                                           <count>"
