000100****************************
000200 IDENTIFICATION DIVISION.
000300****************************
000400 PROGRAM-ID.     FLGMAIN1.
000500 AUTHOR.         R NAGARAJAN.
000600 INSTALLATION.   FLOW ANALYTICS UNIT.
000700 DATE-WRITTEN.   25 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  DRIVING PROGRAM FOR THE FLOW LOG PORT/PROTOCOL
001200*               TAGGING BATCH JOB.  READS THE FLOW LOG FILE ONE
001300*               LINE AT A TIME, RESOLVES EACH LINE'S DESTINATION
001400*               PORT AND PROTOCOL NUMBER VIA THE CALLED LOADER
001500*               ROUTINES, DRIVES THE TWO RUNNING-COUNT TRACKERS,
001600*               AND AT END OF JOB WRITES THE ACCUMULATED COUNTS
001700*               TO THE OUTPUT REPORT FILE AS TWO CSV SECTIONS.
001800*               MALFORMED LINES ARE SKIPPED AND NOTED ON THE
001900*               ERROR LOG RATHER THAN ABORTING THE RUN - ONLY A
002000*               MISSING FLOW LOG, MISSING PROTOCOL REFERENCE
002100*               FILE OR AN UNWRITABLE OUTPUT FILE IS FATAL.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* FLG0005 - RNAGARJ  - 25/02/1991 - INITIAL BUILD FOR FLOW LOG
002700*                                   TAGGING BATCH JOB
002800*-----------------------------------------------------------------
002900* FLG0008 - DCKLIMW  - 14/08/1994 - COR LOG6 A LINE WITH TWO
003000*                                   CONSECUTIVE SPACES BETWEEN
003100*                                   FIELDS WAS BEING MISCOUNTED
003200*                                   AS ONE FIELD SHORT - FLOW LOG
003300*                                   FEED RE-CONFIRMED AS SINGLE-
003400*                                   SPACE DELIMITED, NO CODE
003500*                                   CHANGE REQUIRED, LOGGED FOR
003600*                                   SIGN-OFF PACK ONLY
003700*-----------------------------------------------------------------
003800* FLG0013 - TMPDLW   - 26/10/1998 - Y2K READINESS REVIEW - NO
003900*                                   DATE FIELDS IN THIS PROGRAM,
004000*                                   NO CHANGE REQUIRED
004100*-----------------------------------------------------------------
004200* FLG0020 - CMPESQ   - 11/08/2000 - E-REQ 8841 PROTOCOL NUMBER
004300*                                   RE-VALIDATION ADDED BEFORE
004400*                                   TAG ACCOUNTING, MATCHING THE
004500*                                   DEFENSIVE CHECK ADDED TO
004600*                                   FLGTRKTG'S CALLING CONTRACT
004700*-----------------------------------------------------------------
004800* FLG0023 - CMPESQ   - 19/03/2001 - COR LOG31 OUTPUT FILE OPEN
004900*                                   FAILURE NOW ABENDS WITH ITS
005000*                                   OWN RETURN CODE (20) INSTEAD
005100*                                   OF SHARING RETURN CODE 16
005200*                                   WITH THE REFERENCE FILE LOAD
005300*-----------------------------------------------------------------
005400 EJECT
005500**********************
005600 ENVIRONMENT DIVISION.
005700**********************
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-AS400.
006000 OBJECT-COMPUTER.  IBM-AS400.
006100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006200                   CLASS NUMERIC-DIGIT IS "0" THRU "9"
006300                   UPSI-0 IS UPSI-SWITCH-0
006400                     ON  STATUS IS U0-ON
006500                     OFF STATUS IS U0-OFF
006600                   UPSI-1 IS UPSI-SWITCH-1
006700                     ON  STATUS IS U1-ON
006800                     OFF STATUS IS U1-OFF.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT FLGFLWLOG ASSIGN TO DATABASE-FLGFLWLOG
007300            ORGANIZATION      IS LINE SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500
007600     SELECT FLGRPTOUT ASSIGN TO DATABASE-FLGRPTOUT
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            FILE STATUS       IS WK-C-FILE-STATUS.
007900
008000 EJECT
008100***************
008200 DATA DIVISION.
008300***************
008400 FILE SECTION.
008500**************
008600 FD  FLGFLWLOG
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS FLGFLWL-RECORD.
008900 01  FLGFLWL-RECORD.
009000     COPY FLGFLWLR.
009100
009200 FD  FLGRPTOUT
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS FLGRPTLN-RECORD.
009500 01  FLGRPTLN-RECORD.
009600     COPY FLGRPTLN.
009700
009800*************************
009900 WORKING-STORAGE SECTION.
010000*************************
010100 01  FILLER                      PIC X(24)        VALUE
010200     "** PROGRAM FLGMAIN1 **".
010300
010400* ------------------ PROGRAM WORKING STORAGE -------------------*
010500 01  WK-C-COMMON.
010600     COPY FLGCMWS.
010700
010800* ------------- CALL PARAMETER AREAS FOR EACH SUBPROGRAM ----------*
010900 COPY FLGPNUMI.
011000 COPY FLGLKUPI.
011100 COPY FLGTRKPI.
011200 COPY FLGTRKTI.
011300 COPY FLGERRLI.
011400
011500* --------------------- FLOW LOG LINE WORK AREA --------------------*
011600 01  WK-FLWL-WORK.
011700     05  WK-FLWL-LINE                PIC X(300) VALUE SPACES.
011800     05  WK-FLWL-FIELD-COUNT         PIC 9(02) COMP VALUE ZERO.
011900     05  WK-FLWL-FIELD OCCURS 9 TIMES
012000                                     PIC X(20) VALUE SPACES.
012100     05  WK-FLWL-REC-NO              PIC 9(07) COMP VALUE ZERO.
012200     05  WK-FLWL-REC-NO-DISP         PIC 9(07)  VALUE ZERO.
012300     05  FILLER                      PIC X(05) VALUE SPACES.
012400
012500 01  WK-FLWL-WORK-R REDEFINES WK-FLWL-WORK.
012600     05  WK-FLWL-WORK-CHAR          PIC X OCCURS 498 TIMES.
013200
013300* --------------------- PORT/PROTOCOL WORK AREA --------------------*
013400 01  WK-FLWL-PORT-PROTO.
013500     05  WK-FLWL-DST-PORT            PIC 9(05) VALUE ZERO.
013600     05  WK-FLWL-DST-PORT-R REDEFINES WK-FLWL-DST-PORT
013700                                     PIC X(05).
013800     05  WK-FLWL-PROTO-NUM           PIC 9(03) VALUE ZERO.
013900     05  WK-FLWL-PROTO-KEYWORD       PIC X(16) VALUE SPACES.
014000     05  WK-FLWL-TAG                 PIC X(32) VALUE SPACES.
014100     05  FILLER                      PIC X(05) VALUE SPACES.
014200
014300* ---------------- NUMERIC TOKEN VALIDATION AREA ------------------*
014400 01  WK-TOKEN-AREA.
014500     05  WK-TOKEN                    PIC X(20) VALUE SPACES.
014600     05  WK-TOKEN-R REDEFINES WK-TOKEN.
014700         10  WK-TOKEN-CHAR            PIC X    OCCURS 20 TIMES.
014800     05  WK-TOKEN-VALUE               PIC 9(07) COMP VALUE ZERO.
014900     05  WK-TOKEN-VALID-SW            PIC X(01)  VALUE "N".
015000         88  WK-TOKEN-IS-VALID                  VALUE "Y".
015100         88  WK-TOKEN-IS-INVALID                 VALUE "N".
015200     05  WK-TOKEN-SEEN-SPACE-SW       PIC X(01)  VALUE "N".
015300     05  WK-TOKEN-IDX                 PIC 9(02) COMP VALUE ZERO.
015400     05  WK-DIGIT                     PIC 9(01)  VALUE ZERO.
015500     05  FILLER                       PIC X(05)  VALUE SPACES.
015600
015700* ------------------------- JOB SWITCHES ---------------------------*
015800 01  WK-MAIN-SWITCHES.
015900     05  WK-LKUP-LOADED-SW            PIC X(01)  VALUE "N".
016000         88  WK-LKUP-IS-LOADED                   VALUE "Y".
016100         88  WK-LKUP-NOT-LOADED                   VALUE "N".
016200     05  WK-FLWL-RESULT-SW            PIC X(01)  VALUE "Y".
016300         88  WK-FLWL-RECORD-OK                   VALUE "Y".
016400         88  WK-FLWL-RECORD-IS-INVALID            VALUE "N".
016500     05  FILLER                       PIC X(05)  VALUE SPACES.
016600
016700* --------------------- CSV OUTPUT BUILD AREA -----------------------*
016800 01  WS-MAIN-OUTPUT-AREA.
016900     05  WS-MAIN-ERR-MSG              PIC X(100) VALUE SPACES.
017000     05  WS-MAIN-ERR-REASON           PIC X(60)  VALUE SPACES.
017100     05  WS-TRIM-COUNT                PIC 9(02) COMP VALUE ZERO.
017200     05  WS-TRIM-LEN                  PIC 9(02) COMP VALUE ZERO.
017300     05  FILLER                       PIC X(05)  VALUE SPACES.
017400
017500 EJECT
017600********************************************
017700 PROCEDURE DIVISION.
017800********************************************
017900 MAIN-MODULE.
018000     PERFORM A000-INITIALIZE-JOB THRU A099-INITIALIZE-JOB-EX.
018100     PERFORM B000-MAIN-PASS      THRU B099-MAIN-PASS-EX.
018200     PERFORM C000-END-OF-JOB     THRU C099-END-OF-JOB-EX.
018300     STOP RUN.
018400
018500*-----------------------------------------------------------------*
018600 A000-INITIALIZE-JOB.
018700*-----------------------------------------------------------------*
018800     MOVE "OPEN"  TO WK-ERRLG-FUNCTION.
018900     CALL "FLGERRLG" USING WK-ERRLG.
019000
019100     MOVE "LOAD"  TO WK-PNUM-FUNCTION.
019200     CALL "FLGPNUM" USING WK-PNUM.
019300     IF  WK-PNUM-LOAD-FAILED
019400         MOVE "PROTOCOL NUMBER REFERENCE FILE NOT AVAILABLE"
019500                      TO WS-MAIN-ERR-MSG
019600         MOVE "WRITE" TO WK-ERRLG-FUNCTION
019700         MOVE WS-MAIN-ERR-MSG TO WK-ERRLG-MESSAGE
019800         CALL "FLGERRLG" USING WK-ERRLG
019900         MOVE 16 TO WK-C-RETURN-CODE
020000         GO TO Y900-ABNORMAL-TERMINATION.
020100
020200     MOVE "LOAD"  TO WK-LKUP-FUNCTION.
020300     CALL "FLGLKUP" USING WK-LKUP.
020400     IF  WK-LKUP-LOAD-FAILED
020500         SET WK-LKUP-NOT-LOADED TO TRUE
020600         MOVE "LOOKUP TABLE FILE NOT AVAILABLE - TAGGING DISABLED"
020700                      TO WS-MAIN-ERR-MSG
020800         MOVE "WRITE" TO WK-ERRLG-FUNCTION
020900         MOVE WS-MAIN-ERR-MSG TO WK-ERRLG-MESSAGE
021000         CALL "FLGERRLG" USING WK-ERRLG
021100     ELSE
021200         SET WK-LKUP-IS-LOADED TO TRUE.
021300
021400     MOVE "RESET" TO WK-TRKPP-FUNCTION.
021500     CALL "FLGTRKPP" USING WK-TRKPP.
021600     MOVE "RESET" TO WK-TRKTG-FUNCTION.
021700     CALL "FLGTRKTG" USING WK-TRKTG.
021800
021900     OPEN INPUT FLGFLWLOG.
022000     IF  NOT WK-C-SUCCESSFUL
022100         MOVE "FLOW LOG INPUT FILE NOT AVAILABLE"
022200                      TO WS-MAIN-ERR-MSG
022300         MOVE "WRITE" TO WK-ERRLG-FUNCTION
022400         MOVE WS-MAIN-ERR-MSG TO WK-ERRLG-MESSAGE
022500         CALL "FLGERRLG" USING WK-ERRLG
022600         MOVE 12 TO WK-C-RETURN-CODE
022700         GO TO Y900-ABNORMAL-TERMINATION.
022800
022900*-----------------------------------------------------------------*
023000 A099-INITIALIZE-JOB-EX.
023100*-----------------------------------------------------------------*
023200     EXIT.
023300
023400*-----------------------------------------------------------------*
023500 B000-MAIN-PASS.
023600*-----------------------------------------------------------------*
023700     PERFORM B100-READ-FLOWLOG-RECORD THRU B199-READ-FLOWLOG-RECORD-EX.
023800     PERFORM B500-PROCESS-ONE-LINE    THRU B599-PROCESS-ONE-LINE-EX
023900         UNTIL WK-C-END-OF-FILE.
024000
024100*-----------------------------------------------------------------*
024200 B099-MAIN-PASS-EX.
024300*-----------------------------------------------------------------*
024400     EXIT.
024500
024600*-----------------------------------------------------------------*
024700 B100-READ-FLOWLOG-RECORD.
024800*-----------------------------------------------------------------*
024900     READ FLGFLWLOG INTO WK-FLWL-LINE.
025000     IF  NOT WK-C-END-OF-FILE
025100         ADD 1 TO WK-FLWL-REC-NO.
025200
025300*-----------------------------------------------------------------*
025400 B199-READ-FLOWLOG-RECORD-EX.
025500*-----------------------------------------------------------------*
025600     EXIT.
025700
025800*-----------------------------------------------------------------*
025900 B200-SPLIT-FLOWLOG-LINE.
026000*-----------------------------------------------------------------*
026100     MOVE SPACES TO WK-FLWL-FIELD(1) WK-FLWL-FIELD(2)
026200                     WK-FLWL-FIELD(3) WK-FLWL-FIELD(4)
026300                     WK-FLWL-FIELD(5) WK-FLWL-FIELD(6)
026400                     WK-FLWL-FIELD(7) WK-FLWL-FIELD(8)
026500                     WK-FLWL-FIELD(9).
026600     MOVE ZERO   TO WK-FLWL-FIELD-COUNT.
026700     UNSTRING WK-FLWL-LINE DELIMITED BY SPACE
026800         INTO WK-FLWL-FIELD(1) WK-FLWL-FIELD(2) WK-FLWL-FIELD(3)
026900              WK-FLWL-FIELD(4) WK-FLWL-FIELD(5) WK-FLWL-FIELD(6)
027000              WK-FLWL-FIELD(7) WK-FLWL-FIELD(8) WK-FLWL-FIELD(9)
027100         TALLYING IN WK-FLWL-FIELD-COUNT.
027200
027300*-----------------------------------------------------------------*
027400 B299-SPLIT-FLOWLOG-LINE-EX.
027500*-----------------------------------------------------------------*
027600     EXIT.
027700
027800*-----------------------------------------------------------------*
027900 B300-VALIDATE-PORT-PROTO.
028000*-----------------------------------------------------------------*
028100     SET WK-FLWL-RECORD-OK TO TRUE.
028200
028300     IF  WK-FLWL-FIELD-COUNT < 8
028400         MOVE "FLOW LOG LINE HAS FEWER THAN 8 FIELDS"
028500                      TO WS-MAIN-ERR-REASON
028600         PERFORM Y800-LOG-SKIPPED-RECORD THRU Y899-LOG-SKIPPED-RECORD-EX
028700         SET WK-FLWL-RECORD-IS-INVALID TO TRUE
028800         GO TO B399-VALIDATE-PORT-PROTO-EX.
028900
029000     MOVE WK-FLWL-FIELD(7)  TO WK-TOKEN.
029100     PERFORM D000-VALIDATE-NUMERIC-TOKEN
029200        THRU D099-VALIDATE-NUMERIC-TOKEN-EX.
029300     IF  WK-TOKEN-IS-INVALID
029400         MOVE "DESTINATION PORT IS NOT A VALID INTEGER"
029500                      TO WS-MAIN-ERR-REASON
029600         PERFORM Y800-LOG-SKIPPED-RECORD THRU Y899-LOG-SKIPPED-RECORD-EX
029700         SET WK-FLWL-RECORD-IS-INVALID TO TRUE
029800         GO TO B399-VALIDATE-PORT-PROTO-EX.
029900     MOVE WK-TOKEN-VALUE    TO WK-FLWL-DST-PORT.
030000
030100     MOVE WK-FLWL-FIELD(8)  TO WK-TOKEN.
030200     PERFORM D000-VALIDATE-NUMERIC-TOKEN
030300        THRU D099-VALIDATE-NUMERIC-TOKEN-EX.
030400     IF  WK-TOKEN-IS-INVALID
030500         MOVE "PROTOCOL NUMBER IS NOT A VALID INTEGER"
030600                      TO WS-MAIN-ERR-REASON
030700         PERFORM Y800-LOG-SKIPPED-RECORD THRU Y899-LOG-SKIPPED-RECORD-EX
030800         SET WK-FLWL-RECORD-IS-INVALID TO TRUE
030900         GO TO B399-VALIDATE-PORT-PROTO-EX.
031000     MOVE WK-TOKEN-VALUE    TO WK-FLWL-PROTO-NUM.
031100
031200     IF  WK-FLWL-PROTO-NUM > 255
031300         MOVE "PROTOCOL NUMBER IS NOT IN RANGE 0-255"
031400                      TO WS-MAIN-ERR-REASON
031500         PERFORM Y800-LOG-SKIPPED-RECORD THRU Y899-LOG-SKIPPED-RECORD-EX
031600         SET WK-FLWL-RECORD-IS-INVALID TO TRUE
031700         GO TO B399-VALIDATE-PORT-PROTO-EX.
031800
031900*-----------------------------------------------------------------*
032000 B399-VALIDATE-PORT-PROTO-EX.
032100*-----------------------------------------------------------------*
032200     EXIT.
032300
032400*-----------------------------------------------------------------*
032500 B400-RESOLVE-AND-COUNT.
032600*-----------------------------------------------------------------*
032700     MOVE "LOOKUP"            TO WK-PNUM-FUNCTION.
032800     MOVE WK-FLWL-PROTO-NUM   TO WK-PNUM-PROTO-NUM.
032900     CALL "FLGPNUM" USING WK-PNUM.
033000     MOVE WK-PNUM-KEYWORD     TO WK-FLWL-PROTO-KEYWORD.
033100
033200     IF  WK-LKUP-IS-LOADED
033300         IF  WK-FLWL-PROTO-NUM NOT > 255
033400             MOVE "LOOKUP"             TO WK-LKUP-FUNCTION
033500             MOVE WK-FLWL-DST-PORT     TO WK-LKUP-PORT
033600             MOVE WK-FLWL-PROTO-KEYWORD TO WK-LKUP-PROTOCOL
033700             CALL "FLGLKUP" USING WK-LKUP
033800             MOVE WK-LKUP-TAG          TO WK-FLWL-TAG
033900             MOVE "INCR"               TO WK-TRKTG-FUNCTION
034000             MOVE WK-FLWL-TAG          TO WK-TRKTG-TAG
034100             CALL "FLGTRKTG" USING WK-TRKTG
034200         END-IF
034300     END-IF.
034400
034500     MOVE "INCR"              TO WK-TRKPP-FUNCTION.
034600     MOVE WK-FLWL-DST-PORT    TO WK-TRKPP-PORT.
034700     MOVE WK-FLWL-PROTO-KEYWORD TO WK-TRKPP-PROTOCOL.
034800     CALL "FLGTRKPP" USING WK-TRKPP.
034900
035000*-----------------------------------------------------------------*
035100 B499-RESOLVE-AND-COUNT-EX.
035200*-----------------------------------------------------------------*
035300     EXIT.
035400
035500*-----------------------------------------------------------------*
035600 B500-PROCESS-ONE-LINE.
035700*-----------------------------------------------------------------*
035800     IF  WK-FLWL-LINE = SPACES
035900         GO TO B590-PROCESS-ONE-LINE-READ-NEXT.
036000
036100     PERFORM B200-SPLIT-FLOWLOG-LINE THRU B299-SPLIT-FLOWLOG-LINE-EX.
036200     PERFORM B300-VALIDATE-PORT-PROTO THRU B399-VALIDATE-PORT-PROTO-EX.
036300     IF  WK-FLWL-RECORD-IS-INVALID
036400         GO TO B590-PROCESS-ONE-LINE-READ-NEXT.
036500
036600     PERFORM B400-RESOLVE-AND-COUNT THRU B499-RESOLVE-AND-COUNT-EX.
036700
036800*-----------------------------------------------------------------*
036900 B590-PROCESS-ONE-LINE-READ-NEXT.
037000*-----------------------------------------------------------------*
037100     PERFORM B100-READ-FLOWLOG-RECORD THRU B199-READ-FLOWLOG-RECORD-EX.
037200
037300*-----------------------------------------------------------------*
037400 B599-PROCESS-ONE-LINE-EX.
037500*-----------------------------------------------------------------*
037600     EXIT.
037700
037800*-----------------------------------------------------------------*
037900 C000-END-OF-JOB.
038000*-----------------------------------------------------------------*
038100     CLOSE FLGFLWLOG.
038200
038300     OPEN OUTPUT FLGRPTOUT.
038400     IF  NOT WK-C-SUCCESSFUL
038500         MOVE "OUTPUT REPORT FILE COULD NOT BE OPENED"
038600                      TO WS-MAIN-ERR-MSG
038700         MOVE "WRITE" TO WK-ERRLG-FUNCTION
038800         MOVE WS-MAIN-ERR-MSG TO WK-ERRLG-MESSAGE
038900         CALL "FLGERRLG" USING WK-ERRLG
039000         MOVE 20 TO WK-C-RETURN-CODE
039100         GO TO Y900-ABNORMAL-TERMINATION.
039200
039300     PERFORM C200-WRITE-TAG-SECTION       THRU C299-WRITE-TAG-SECTION-EX.
039400     PERFORM C300-WRITE-PORTPROTO-SECTION THRU C399-WRITE-PORTPROTO-SECTION-EX.
039500     CLOSE FLGRPTOUT.
039600
039700*-----------------------------------------------------------------*
039800 C099-END-OF-JOB-EX.
039900*-----------------------------------------------------------------*
040000     EXIT.
040100
040200*-----------------------------------------------------------------*
040300 C200-WRITE-TAG-SECTION.
040400*-----------------------------------------------------------------*
040500     IF  WK-LKUP-NOT-LOADED
040600         GO TO C299-WRITE-TAG-SECTION-EX.
040700
040800     MOVE "FETCH" TO WK-TRKTG-FUNCTION.
040900     CALL "FLGTRKTG" USING WK-TRKTG.
041000     IF  WK-TRKTG-END-OF-TABLE
041100         GO TO C299-WRITE-TAG-SECTION-EX.
041200
041300     MOVE SPACES       TO FLGRPTLN-LINE.
041400     MOVE "tag,count"  TO FLGRPTLN-LINE.
041500     WRITE FLGRPTLN-RECORD.
041600
041700     PERFORM C250-WRITE-TAG-ROW THRU C259-WRITE-TAG-ROW-EX
041800         UNTIL WK-TRKTG-END-OF-TABLE.
041900
042000*-----------------------------------------------------------------*
042100 C299-WRITE-TAG-SECTION-EX.
042200*-----------------------------------------------------------------*
042300     EXIT.
042400
042500*-----------------------------------------------------------------*
042600 C250-WRITE-TAG-ROW.
042700*-----------------------------------------------------------------*
042800     MOVE ZERO TO WS-TRIM-COUNT.
042900     INSPECT WK-TRKTG-OUT-TAG TALLYING WS-TRIM-COUNT
043000         FOR TRAILING SPACE.
043100     COMPUTE WS-TRIM-LEN = 32 - WS-TRIM-COUNT.
043200     IF  WS-TRIM-LEN = 0
043300         MOVE 1 TO WS-TRIM-LEN.
043400
043500     MOVE SPACES TO FLGRPTLN-LINE.
043600     STRING WK-TRKTG-OUT-TAG(1:WS-TRIM-LEN) DELIMITED BY SIZE
043700             ","                             DELIMITED BY SIZE
043800             WK-TRKTG-OUT-COUNT              DELIMITED BY SIZE
043900        INTO FLGRPTLN-LINE.
044000     WRITE FLGRPTLN-RECORD.
044100
044200     MOVE "FETCH" TO WK-TRKTG-FUNCTION.
044300     CALL "FLGTRKTG" USING WK-TRKTG.
044400
044500*-----------------------------------------------------------------*
044600 C259-WRITE-TAG-ROW-EX.
044700*-----------------------------------------------------------------*
044800     EXIT.
044900
045000*-----------------------------------------------------------------*
045100 C300-WRITE-PORTPROTO-SECTION.
045200*-----------------------------------------------------------------*
045300     MOVE SPACES               TO FLGRPTLN-LINE.
045400     MOVE "port,protocol,count" TO FLGRPTLN-LINE.
045500     WRITE FLGRPTLN-RECORD.
045600
045700     MOVE "FETCH" TO WK-TRKPP-FUNCTION.
045800     CALL "FLGTRKPP" USING WK-TRKPP.
045900
046000     PERFORM C350-WRITE-PORTPROTO-ROW THRU C359-WRITE-PORTPROTO-ROW-EX
046100         UNTIL WK-TRKPP-END-OF-TABLE.
046200
046300*-----------------------------------------------------------------*
046400 C399-WRITE-PORTPROTO-SECTION-EX.
046500*-----------------------------------------------------------------*
046600     EXIT.
046700
046800*-----------------------------------------------------------------*
046900 C350-WRITE-PORTPROTO-ROW.
047000*-----------------------------------------------------------------*
047100     MOVE ZERO TO WS-TRIM-COUNT.
047200     INSPECT WK-TRKPP-OUT-PROTO TALLYING WS-TRIM-COUNT
047300         FOR TRAILING SPACE.
047400     COMPUTE WS-TRIM-LEN = 16 - WS-TRIM-COUNT.
047500     IF  WS-TRIM-LEN = 0
047600         MOVE 1 TO WS-TRIM-LEN.
047700
047800     MOVE SPACES TO FLGRPTLN-LINE.
047900     STRING WK-TRKPP-OUT-PORT                 DELIMITED BY SIZE
048000             ","                                DELIMITED BY SIZE
048100             WK-TRKPP-OUT-PROTO(1:WS-TRIM-LEN)  DELIMITED BY SIZE
048200             ","                                DELIMITED BY SIZE
048300             WK-TRKPP-OUT-COUNT                 DELIMITED BY SIZE
048400        INTO FLGRPTLN-LINE.
048500     WRITE FLGRPTLN-RECORD.
048600
048700     MOVE "FETCH" TO WK-TRKPP-FUNCTION.
048800     CALL "FLGTRKPP" USING WK-TRKPP.
048900
049000*-----------------------------------------------------------------*
049100 C359-WRITE-PORTPROTO-ROW-EX.
049200*-----------------------------------------------------------------*
049300     EXIT.
049400
049500*-----------------------------------------------------------------*
049600 D000-VALIDATE-NUMERIC-TOKEN.
049700*-----------------------------------------------------------------*
049800*    VALIDATES WK-TOKEN AS AN UNSIGNED INTEGER, LEFT-JUSTIFIED
049900*    WITH TRAILING SPACES.  SETS WK-TOKEN-VALID-SW AND, WHEN
050000*    VALID, ACCUMULATES THE VALUE INTO WK-TOKEN-VALUE.
050100*-----------------------------------------------------------------*
050200     MOVE ZERO TO WK-TOKEN-VALUE.
050300     MOVE "N"  TO WK-TOKEN-SEEN-SPACE-SW.
050400     SET WK-TOKEN-IS-VALID TO TRUE.
050500
050600     IF  WK-TOKEN = SPACES
050700         SET WK-TOKEN-IS-INVALID TO TRUE
050800         GO TO D099-VALIDATE-NUMERIC-TOKEN-EX.
050900
051000     MOVE 1 TO WK-TOKEN-IDX.
051100     PERFORM D100-VALIDATE-ONE-CHAR THRU D199-VALIDATE-ONE-CHAR-EX
051200         UNTIL WK-TOKEN-IDX > 20.
051300
051400*-----------------------------------------------------------------*
051500 D099-VALIDATE-NUMERIC-TOKEN-EX.
051600*-----------------------------------------------------------------*
051700     EXIT.
051800
051900*-----------------------------------------------------------------*
052000 D100-VALIDATE-ONE-CHAR.
052100*-----------------------------------------------------------------*
052200     IF  WK-TOKEN-CHAR(WK-TOKEN-IDX) = SPACE
052300         MOVE "Y" TO WK-TOKEN-SEEN-SPACE-SW
052400     ELSE
052500         IF  WK-TOKEN-SEEN-SPACE-SW = "Y"
052600             SET WK-TOKEN-IS-INVALID TO TRUE
052700         ELSE
052800             IF  WK-TOKEN-CHAR(WK-TOKEN-IDX) NUMERIC-DIGIT
052900                 MOVE WK-TOKEN-CHAR(WK-TOKEN-IDX) TO WK-DIGIT
053000                 COMPUTE WK-TOKEN-VALUE =
053100                         WK-TOKEN-VALUE * 10 + WK-DIGIT
053200             ELSE
053300                 SET WK-TOKEN-IS-INVALID TO TRUE
053400             END-IF
053500         END-IF
053600     END-IF.
053700     SET WK-TOKEN-IDX UP BY 1.
053800
053900*-----------------------------------------------------------------*
054000 D199-VALIDATE-ONE-CHAR-EX.
054100*-----------------------------------------------------------------*
054200     EXIT.
054300
054400*-----------------------------------------------------------------*
054500 Y800-LOG-SKIPPED-RECORD.
054600*-----------------------------------------------------------------*
054700     MOVE WK-FLWL-REC-NO    TO WK-FLWL-REC-NO-DISP.
054800     MOVE SPACES            TO WS-MAIN-ERR-MSG.
054900     STRING "FLOW LOG REC " DELIMITED BY SIZE
055000             WK-FLWL-REC-NO-DISP DELIMITED BY SIZE
055100             " - "           DELIMITED BY SIZE
055200             WS-MAIN-ERR-REASON DELIMITED BY SIZE
055300        INTO WS-MAIN-ERR-MSG.
055400     MOVE "WRITE" TO WK-ERRLG-FUNCTION.
055500     MOVE WS-MAIN-ERR-MSG TO WK-ERRLG-MESSAGE.
055600     CALL "FLGERRLG" USING WK-ERRLG.
055700
055800*-----------------------------------------------------------------*
055900 Y899-LOG-SKIPPED-RECORD-EX.
056000*-----------------------------------------------------------------*
056100     EXIT.
056200
056300*-----------------------------------------------------------------*
056400 Y900-ABNORMAL-TERMINATION.
056500*-----------------------------------------------------------------*
056600     DISPLAY "FLGMAIN1 - JOB ABORTED - RETURN CODE "
056700              WK-C-RETURN-CODE.
056800     MOVE WK-C-RETURN-CODE TO RETURN-CODE.
056900     STOP RUN.
057000
057100******************************************************************
057200*************** END OF PROGRAM SOURCE - FLGMAIN1 ***************
057300******************************************************************
