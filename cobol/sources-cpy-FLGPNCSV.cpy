000100*****************************************************************
000200* FLGPNCSV.CPYBK
000300* PROTOCOL NUMBER REFERENCE RECORD - CSV, 1 HEADER LINE
000400* I-O FORMAT: FLGPNCSVR  FROM FILE FLGPNREF
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* FLG0001 TMPRNG 14/02/1991 FLOW LOG TAGGING - INITIAL BUILD
000900*****************************************************************
001000
001100     05  FLGPNCSV-LINE               PIC X(40).
001150     05  FILLER                      PIC X(05).
001200*                        RAW CSV LINE, 2 COMMA-SEPARATED FIELDS:
001300*                          1  PROTOCOL-NUM   DECIMAL, 0-255
001400*                          2  PROTOCOL-NAME  KEYWORD, STORED
001500*                                            LOWER-CASE ON LOAD
001600*                        ROWS WHOSE FIELD 1 IS NOT A VALID
001700*                        INTEGER ARE SKIPPED SILENTLY AT LOAD.
