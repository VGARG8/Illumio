000100*****************************************************************
000200* FLGERRLI.CPYBK
000300* LINKAGE INTERFACE FOR CALL "FLGERRLG" (ERROR LOGGER)
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600* ==========================================================
000700* TAG NAME   DATE        DESCRIPTION
000800* ----------------------------------------------------------
000900* FLG0001 TMPRNG 14/02/1991 - FLOW LOG TAGGING INITIAL BUILD
001000* ----------------------------------------------------------
001100
001200     01  WK-ERRLG.
001300         05  WK-ERRLG-FUNCTION       PIC X(08).
001400             88  WK-ERRLG-FN-OPEN             VALUE "OPEN".
001500             88  WK-ERRLG-FN-WRITE            VALUE "WRITE".
001600         05  WK-ERRLG-INPUT.
001700             10  WK-ERRLG-MESSAGE    PIC X(100).
001800         05  WK-ERRLG-OUTPUT.
001900             10  WK-ERRLG-STATUS-SW  PIC X(01).
002000                 88  WK-ERRLG-OK               VALUE "Y".
002100                 88  WK-ERRLG-FAILED           VALUE "N".
002110             10  FILLER              PIC X(09).
002120         05  FILLER                  PIC X(10).
