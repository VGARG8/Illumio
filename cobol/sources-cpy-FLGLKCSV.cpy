000100*****************************************************************
000200* FLGLKCSV.CPYBK
000300* LOOKUP TABLE RECORD - CSV, 1 HEADER LINE, FILE IS OPTIONAL
000400* I-O FORMAT: FLGLKCSVR  FROM FILE FLGLKTBL
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* FLG0001 TMPRNG 14/02/1991 FLOW LOG TAGGING - INITIAL BUILD
000900*****************************************************************
001000
001100     05  FLGLKCSV-LINE               PIC X(60).
001150     05  FILLER                      PIC X(05).
001200*                        RAW CSV LINE, 3 COMMA-SEPARATED FIELDS:
001300*                          1  PORT       DESTINATION PORT NUMBER
001400*                          2  PROTOCOL   KEYWORD, LOWER-CASE,
001500*                                        MATCHES FLGPNCSV FIELD 2
001600*                          3  TAG        BUSINESS TAG ASSIGNED TO
001700*                                        THIS (PORT,PROTOCOL)
001800*                        ROWS WHOSE FIELD 1 IS NOT A VALID
001900*                        INTEGER ARE SKIPPED SILENTLY AT LOAD.
002000*                        FIRST OCCURRENCE OF A (PORT,PROTOCOL)
002100*                        KEY WINS - LATER DUPLICATES ARE IGNORED.
