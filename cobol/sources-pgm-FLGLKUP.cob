000100****************************
000200 IDENTIFICATION DIVISION.
000300****************************
000400 PROGRAM-ID.     FLGLKUP.
000500 AUTHOR.         R NAGARAJAN.
000600 INSTALLATION.   FLOW ANALYTICS UNIT.
000700 DATE-WRITTEN.   18 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - PORT/PROTOCOL TAG LOOKUP TABLE.
001200*               ON FUNCTION "LOAD" READS THE LOOKUP TABLE FILE
001300*               ONCE AND BUILDS AN IN-STORAGE TABLE KEYED BY THE
001400*               COMPOSITE (PORT,PROTOCOL KEYWORD).  ON FUNCTION
001500*               "LOOKUP" RESOLVES A (PORT,PROTOCOL) PAIR TO ITS
001600*               BUSINESS TAG.  THIS FILE IS OPTIONAL FOR THE JOB
001700*               - IF IT WILL NOT OPEN, THE LOAD FAILS BUT THE
001800*               CALLING DRIVER CONTINUES THE RUN WITHOUT TAGGING.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* FLG0002 - RNAGARJ  - 18/02/1991 - INITIAL BUILD FOR FLOW LOG
002400*                                   TAGGING BATCH JOB
002500*-----------------------------------------------------------------
002600* FLG0007 - DCKLIMW  - 24/03/1993 - COR LOG9 COMPANION FIX TO
002700*                                   FLGPNUM - THIS TABLE KEEPS
002800*                                   FIRST-ROW-WINS ON DUPLICATE
002900*                                   KEYS (UNLIKE THE REFERENCE
003000*                                   FILE) SO A RE-RUN OF A BATCH
003100*                                   WITH A CORRECTED LOOKUP FILE
003200*                                   CANNOT SILENTLY OVERWRITE AN
003300*                                   ALREADY-SIGNED-OFF TAG RULE
003400*-----------------------------------------------------------------
003500* FLG0014 - TMPDLW   - 09/11/1998 - Y2K READINESS REVIEW - NO
003600*                                   DATE FIELDS IN THIS PROGRAM,
003700*                                   NO CHANGE REQUIRED
003800*-----------------------------------------------------------------
003900* FLG0022 - CMPESQ   - 14/02/2001 - E-REQ 9003 TABLE SIZE RAISED
004000*                                   FROM 1000 TO 2000 ROWS - SITE
004100*                                   B LOOKUP FILE WAS BEING
004200*                                   TRUNCATED ON LOAD
004300*-----------------------------------------------------------------
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   CLASS NUMERIC-DIGIT IS "0" THRU "9"
005300                   UPSI-0 IS UPSI-SWITCH-0
005400                     ON  STATUS IS U0-ON
005500                     OFF STATUS IS U0-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT FLGLKTBL ASSIGN TO DATABASE-FLGLKTBL
006000            ORGANIZATION      IS LINE SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300 EJECT
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800**************
006900 FD  FLGLKTBL
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS FLGLKCSV-RECORD.
007200 01  FLGLKCSV-RECORD.
007300     COPY FLGLKCSV.
007400
007500*************************
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                      PIC X(24)        VALUE
007900     "** PROGRAM FLGLKUP  **".
008000
008100* ------------------ PROGRAM WORKING STORAGE -------------------*
008200 01  WK-C-COMMON.
008300     COPY FLGCMWS.
008400
008500* ------------------- PORT/PROTOCOL TAG TABLE --------------------*
008600 01  WK-LKUP-TABLE.
008700     05  WK-LKUP-TAB-ENTRY OCCURS 2000 TIMES
008800             INDEXED BY WK-LKUP-IDX.
008900         10  WK-LKUP-TAB-PORT         PIC 9(05)  VALUE ZERO.
009000         10  WK-LKUP-TAB-PROTOCOL     PIC X(16)  VALUE SPACES.
009100         10  WK-LKUP-TAB-TAG          PIC X(32)  VALUE SPACES.
009150         10  FILLER                   PIC X(05)  VALUE SPACES.
009180     05  FILLER                       PIC X(05)  VALUE SPACES.
009200
009300 01  WK-LKUP-TABLE-R REDEFINES WK-LKUP-TABLE.
009400     05  WK-LKUP-TAB-RAW OCCURS 2000 TIMES        PIC X(58).
009500
009600 01  WK-LKUP-COUNT-AREA.
009700     05  WK-LKUP-TAB-COUNT           PIC 9(04) COMP VALUE ZERO.
009800     05  WK-LKUP-FOUND-SW            PIC X(01) VALUE "N".
009900         88  WK-LKUP-ROW-FOUND                  VALUE "Y".
010000         88  WK-LKUP-ROW-NOT-FOUND               VALUE "N".
010100     05  FILLER                      PIC X(05) VALUE SPACES.
010200
010300* ----------------------- CSV SPLIT AREA --------------------------*
010400 01  WK-LKUP-CSV-AREA.
010500     05  WK-LKUP-CSV-WHOLE-LINE      PIC X(60)  VALUE SPACES.
010600     05  WK-LKUP-CSV-LINE-R REDEFINES WK-LKUP-CSV-WHOLE-LINE.
010700         10  WK-LKUP-CSV-CHAR         PIC X      OCCURS 60 TIMES.
010800     05  WK-LKUP-CSV-FIELD1         PIC X(10)  VALUE SPACES.
010900     05  WK-LKUP-CSV-FIELD2         PIC X(16)  VALUE SPACES.
011000     05  WK-LKUP-CSV-FIELD3         PIC X(32)  VALUE SPACES.
011100     05  FILLER                      PIC X(05) VALUE SPACES.
011200
011300* ---------------- NUMERIC TOKEN VALIDATION AREA ------------------*
011400 01  WK-TOKEN-AREA.
011500     05  WK-TOKEN                   PIC X(10)  VALUE SPACES.
011600     05  WK-TOKEN-R REDEFINES WK-TOKEN.
011700         10  WK-TOKEN-CHAR           PIC X      OCCURS 10 TIMES.
011800     05  WK-TOKEN-VALUE              PIC 9(07) COMP VALUE ZERO.
011900     05  WK-TOKEN-VALID-SW           PIC X(01)  VALUE "N".
012000         88  WK-TOKEN-IS-VALID                 VALUE "Y".
012100         88  WK-TOKEN-IS-INVALID                VALUE "N".
012200     05  WK-TOKEN-SEEN-SPACE-SW      PIC X(01)  VALUE "N".
012300     05  WK-TOKEN-IDX                PIC 9(02) COMP VALUE ZERO.
012400     05  WK-DIGIT                    PIC 9(01)  VALUE ZERO.
012500     05  FILLER                      PIC X(05)  VALUE SPACES.
012600
012700 01  WK-LKUP-PORT-NUM                PIC 9(05) VALUE ZERO.
012800 01  FILLER                          PIC X(05) VALUE SPACES.
012900
013000 EJECT
013100*****************
013200 LINKAGE SECTION.
013300*****************
013400 COPY FLGLKUPI.
013500 EJECT
013600********************************************
013700 PROCEDURE DIVISION USING WK-LKUP.
013800********************************************
013900 MAIN-MODULE.
014000     EVALUATE TRUE
014100         WHEN WK-LKUP-FN-LOAD
014200             PERFORM A000-LOAD-LOOKUP-TABLE
014300                THRU A099-LOAD-LOOKUP-TABLE-EX
014400         WHEN WK-LKUP-FN-LOOKUP
014500             PERFORM B000-LOOKUP-TAG
014600                THRU B099-LOOKUP-TAG-EX
014700         WHEN OTHER
014800             CONTINUE
014900     END-EVALUATE.
015000     GOBACK.
015100
015200*-----------------------------------------------------------------*
015300 A000-LOAD-LOOKUP-TABLE.
015400*-----------------------------------------------------------------*
015500*    THE LOOKUP TABLE FILE IS OPTIONAL - A FAILED OPEN IS REPORTED
015600*    BACK TO THE CALLER AS WK-LKUP-LOAD-FAILED, NOT AS AN ABEND.
015700*    THE CALLING DRIVER DECIDES WHETHER THAT IS FATAL.
015800*-----------------------------------------------------------------*
015900     MOVE ZERO TO WK-LKUP-TAB-COUNT.
016000     OPEN INPUT FLGLKTBL.
016100     IF  NOT WK-C-SUCCESSFUL
016200         SET WK-LKUP-LOAD-FAILED TO TRUE
016300         GO TO A099-LOAD-LOOKUP-TABLE-EX.
016400
016500     READ FLGLKTBL.
016600     IF  NOT WK-C-SUCCESSFUL
016700         CLOSE FLGLKTBL
016800         SET WK-LKUP-LOAD-FAILED TO TRUE
016900         GO TO A099-LOAD-LOOKUP-TABLE-EX.
017000
017100     PERFORM A100-READ-NEXT-ROW THRU A199-READ-NEXT-ROW-EX
017200         UNTIL WK-C-END-OF-FILE.
017300
017400     CLOSE FLGLKTBL.
017500     SET WK-LKUP-LOAD-OK TO TRUE.
017600
017700*-----------------------------------------------------------------*
017800 A099-LOAD-LOOKUP-TABLE-EX.
017900*-----------------------------------------------------------------*
018000     EXIT.
018100
018200*-----------------------------------------------------------------*
018300 A100-READ-NEXT-ROW.
018400*-----------------------------------------------------------------*
018500     READ FLGLKTBL.
018600     IF  WK-C-END-OF-FILE
018700         GO TO A199-READ-NEXT-ROW-EX.
018800
018900     IF  WK-LKUP-TAB-COUNT NOT < 2000
019000         GO TO A199-READ-NEXT-ROW-EX.
019100
019200     MOVE FLGLKCSV-LINE            TO WK-LKUP-CSV-WHOLE-LINE.
019300     MOVE SPACES                   TO WK-LKUP-CSV-FIELD1
019400                                       WK-LKUP-CSV-FIELD2
019500                                       WK-LKUP-CSV-FIELD3.
019600     UNSTRING WK-LKUP-CSV-WHOLE-LINE DELIMITED BY ","
019700         INTO WK-LKUP-CSV-FIELD1
019800              WK-LKUP-CSV-FIELD2
019900              WK-LKUP-CSV-FIELD3.
020000
020100     MOVE WK-LKUP-CSV-FIELD1       TO WK-TOKEN.
020200     PERFORM C000-VALIDATE-NUMERIC-TOKEN
020300        THRU C099-VALIDATE-NUMERIC-TOKEN-EX.
020400     IF  WK-TOKEN-IS-INVALID
020500         GO TO A199-READ-NEXT-ROW-EX.
020600
020700     MOVE WK-TOKEN-VALUE            TO WK-LKUP-PORT-NUM.
020800
020900     PERFORM D000-SEARCH-FOR-KEY THRU D099-SEARCH-FOR-KEY-EX.
021000     IF  WK-LKUP-ROW-FOUND
021100         GO TO A199-READ-NEXT-ROW-EX.
021200
021300     ADD 1 TO WK-LKUP-TAB-COUNT.
021400     SET WK-LKUP-IDX TO WK-LKUP-TAB-COUNT.
021500     MOVE WK-LKUP-PORT-NUM          TO WK-LKUP-TAB-PORT(WK-LKUP-IDX).
021600     MOVE WK-LKUP-CSV-FIELD2        TO WK-LKUP-TAB-PROTOCOL(WK-LKUP-IDX).
021700     MOVE WK-LKUP-CSV-FIELD3        TO WK-LKUP-TAB-TAG(WK-LKUP-IDX).
021800
021900*-----------------------------------------------------------------*
022000 A199-READ-NEXT-ROW-EX.
022100*-----------------------------------------------------------------*
022200     EXIT.
022300
022400*-----------------------------------------------------------------*
022500 B000-LOOKUP-TAG.
022600*-----------------------------------------------------------------*
022700     MOVE WK-LKUP-PORT            TO WK-LKUP-PORT-NUM.
022800     PERFORM D000-SEARCH-FOR-KEY THRU D099-SEARCH-FOR-KEY-EX.
022900     IF  WK-LKUP-ROW-FOUND
023000         MOVE WK-LKUP-TAB-TAG(WK-LKUP-IDX) TO WK-LKUP-TAG
023100     ELSE
023200         MOVE "Untagged"                   TO WK-LKUP-TAG.
023300
023400*-----------------------------------------------------------------*
023500 B099-LOOKUP-TAG-EX.
023600*-----------------------------------------------------------------*
023700     EXIT.
023800
023900*-----------------------------------------------------------------*
024000 C000-VALIDATE-NUMERIC-TOKEN.
024100*-----------------------------------------------------------------*
024200*    VALIDATES WK-TOKEN AS AN UNSIGNED INTEGER, LEFT-JUSTIFIED
024300*    WITH TRAILING SPACES.  SETS WK-TOKEN-VALID-SW AND, WHEN
024400*    VALID, ACCUMULATES THE VALUE INTO WK-TOKEN-VALUE.
024500*-----------------------------------------------------------------*
024600     MOVE ZERO TO WK-TOKEN-VALUE.
024700     MOVE "N"  TO WK-TOKEN-SEEN-SPACE-SW.
024800     SET WK-TOKEN-IS-VALID TO TRUE.
024900
025000     IF  WK-TOKEN = SPACES
025100         SET WK-TOKEN-IS-INVALID TO TRUE
025200         GO TO C099-VALIDATE-NUMERIC-TOKEN-EX.
025300
025400     MOVE 1 TO WK-TOKEN-IDX.
025500     PERFORM C100-VALIDATE-ONE-CHAR THRU C199-VALIDATE-ONE-CHAR-EX
025600         UNTIL WK-TOKEN-IDX > 10.
025700
025800*-----------------------------------------------------------------*
025900 C099-VALIDATE-NUMERIC-TOKEN-EX.
026000*-----------------------------------------------------------------*
026100     EXIT.
026200
026300*-----------------------------------------------------------------*
026400 C100-VALIDATE-ONE-CHAR.
026500*-----------------------------------------------------------------*
026600     IF  WK-TOKEN-CHAR(WK-TOKEN-IDX) = SPACE
026700         MOVE "Y" TO WK-TOKEN-SEEN-SPACE-SW
026800     ELSE
026900         IF  WK-TOKEN-SEEN-SPACE-SW = "Y"
027000             SET WK-TOKEN-IS-INVALID TO TRUE
027100         ELSE
027200             IF  WK-TOKEN-CHAR(WK-TOKEN-IDX) NUMERIC-DIGIT
027300                 MOVE WK-TOKEN-CHAR(WK-TOKEN-IDX) TO WK-DIGIT
027400                 COMPUTE WK-TOKEN-VALUE =
027500                         WK-TOKEN-VALUE * 10 + WK-DIGIT
027600             ELSE
027700                 SET WK-TOKEN-IS-INVALID TO TRUE
027800             END-IF
027900         END-IF
028000     END-IF.
028100     SET WK-TOKEN-IDX UP BY 1.
028200
028300*-----------------------------------------------------------------*
028400 C199-VALIDATE-ONE-CHAR-EX.
028500*-----------------------------------------------------------------*
028600     EXIT.
028700
028800*-----------------------------------------------------------------*
028900 D000-SEARCH-FOR-KEY.
029000*-----------------------------------------------------------------*
029100*    LINEAR SCAN OF THE IN-STORAGE TABLE FOR AN EXACT MATCH ON
029200*    (PORT,PROTOCOL).  PROTOCOL COMPARE IS CASE-SENSITIVE - BOTH
029300*    SIDES ARE EXPECTED LOWER-CASE (SEE FLGPNUM).
029400*-----------------------------------------------------------------*
029500     SET WK-LKUP-ROW-NOT-FOUND TO TRUE.
029600     IF  WK-LKUP-TAB-COUNT = ZERO
029700         GO TO D099-SEARCH-FOR-KEY-EX.
029800
029900     SET WK-LKUP-IDX TO 1.
030000     PERFORM D100-TEST-ONE-ROW THRU D199-TEST-ONE-ROW-EX
030100         VARYING WK-LKUP-IDX FROM 1 BY 1
030200         UNTIL WK-LKUP-IDX > WK-LKUP-TAB-COUNT
030300            OR WK-LKUP-ROW-FOUND.
030400
030500*-----------------------------------------------------------------*
030600 D099-SEARCH-FOR-KEY-EX.
030700*-----------------------------------------------------------------*
030800     EXIT.
030900
031000*-----------------------------------------------------------------*
031100 D100-TEST-ONE-ROW.
031200*-----------------------------------------------------------------*
031300     IF  WK-LKUP-TAB-PORT(WK-LKUP-IDX)     = WK-LKUP-PORT-NUM
031350     AND WK-LKUP-TAB-PROTOCOL(WK-LKUP-IDX) = WK-LKUP-PROTOCOL
031400         SET WK-LKUP-ROW-FOUND TO TRUE.
031500
031600*-----------------------------------------------------------------*
031700 D199-TEST-ONE-ROW-EX.
031800*-----------------------------------------------------------------*
031900     EXIT.
032100
032200******************************************************************
032300*************** END OF PROGRAM SOURCE - FLGLKUP ***************
032400******************************************************************
