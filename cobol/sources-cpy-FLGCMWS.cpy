000100*****************************************************************
000200* FLGCMWS.CPYBK
000300* COMMON WORK AREA - FILE STATUS SWITCHES AND RETURN CODE
000400* SHARED BY ALL FLGxxxx FLOW LOG TAGGING PROGRAMS
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* FLG0001 TMPRNG 14/02/1991 FLOW LOG TAGGING - INITIAL BUILD
000900*          COMMON COPYBK FOR FILE STATUS TESTING, MODELLED ON
001000*          THE TRANSFER-APPLICATION ASCMWS COPYBK
001100* FLG0014 TMPDLW 09/11/1998 Y2K READINESS REVIEW - NO DATE
001200*          FIELDS IN THIS COPYBK, NO CHANGE REQUIRED, LOGGED
001300*          FOR SIGN-OFF PACK ONLY
001400*****************************************************************
001500
001600     05  WK-C-FILE-STATUS            PIC X(02).
001700         88  WK-C-SUCCESSFUL                  VALUE "00".
001800         88  WK-C-END-OF-FILE                 VALUE "10".
001900         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002000         88  WK-C-FILE-NOT-FOUND              VALUE "35".
002100
002200     05  WK-C-ABEND-SW               PIC X(01)  VALUE "N".
002300         88  WK-C-ABEND-YES                    VALUE "Y".
002400         88  WK-C-ABEND-NO                      VALUE "N".
002500
002600     05  WK-C-RETURN-CODE            PIC 9(02) COMP VALUE ZERO.
002700
002800     05  FILLER                      PIC X(05)  VALUE SPACES.
