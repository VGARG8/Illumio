000100****************************
000200 IDENTIFICATION DIVISION.
000300****************************
000400 PROGRAM-ID.     FLGTRKPP.
000500 AUTHOR.         R NAGARAJAN.
000600 INSTALLATION.   FLOW ANALYTICS UNIT.
000700 DATE-WRITTEN.   20 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - RUNNING COUNT PER (PORT,
001200*               PROTOCOL) COMBINATION SEEN IN THE FLOW LOG.
001300*               FUNCTION "INCR" BUMPS THE COUNT FOR ONE KEY BY
001400*               ONE, CREATING A NEW ROW IF THE KEY HAS NOT BEEN
001500*               SEEN BEFORE.  FUNCTION "RESET" CLEARS THE TABLE.
001600*               FUNCTION "FETCH" RETURNS THE TABLE ONE ROW AT A
001700*               TIME, IN TABLE (LOAD) ORDER, FOR THE DRIVER TO
001800*               WRITE TO THE OUTPUT REPORT FILE AT END OF JOB.
001900*               WORKING STORAGE IS NOT INITIAL SO THE TABLE
002000*               SURVIVES BETWEEN CALLS FOR THE LIFE OF THE RUN.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* FLG0003 - RNAGARJ  - 20/02/1991 - INITIAL BUILD FOR FLOW LOG
002600*                                   TAGGING BATCH JOB
002700*-----------------------------------------------------------------
002800* FLG0011 - DCKLIMW  - 02/05/1996 - COR LOG14 TABLE SIZE RAISED
002900*                                   FROM 3000 TO 5000 ROWS - A
003000*                                   LARGE SITE FLOW LOG HAD MORE
003100*                                   DISTINCT (PORT,PROTOCOL)
003200*                                   COMBINATIONS THAN THE TABLE
003300*                                   COULD HOLD AND ROWS PAST THE
003400*                                   LIMIT WERE SILENTLY DROPPED
003500*-----------------------------------------------------------------
003600* FLG0014 - TMPDLW   - 09/11/1998 - Y2K READINESS REVIEW - NO
003700*                                   DATE FIELDS IN THIS PROGRAM,
003800*                                   NO CHANGE REQUIRED
003900*-----------------------------------------------------------------
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800                   UPSI-0 IS UPSI-SWITCH-0
004900                     ON  STATUS IS U0-ON
005000                     OFF STATUS IS U0-OFF.
005100
005200*************************
005300 DATA DIVISION.
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                      PIC X(24)        VALUE
005800     "** PROGRAM FLGTRKPP **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-COMMON.
006200     COPY FLGCMWS.
006300
006400* ---------------- PORT/PROTOCOL RUNNING-COUNT TABLE ---------------*
006500 01  WK-TRKPP-TABLE.
006600     05  WK-TRKPP-TAB-ENTRY OCCURS 5000 TIMES
006700             INDEXED BY WK-TRKPP-IDX.
006800         10  WK-TRKPP-TAB-PORT        PIC 9(05)  VALUE ZERO.
006810         10  WK-TRKPP-TAB-PORT-R REDEFINES WK-TRKPP-TAB-PORT
006820                 PIC X(05).
006900         10  WK-TRKPP-TAB-PROTOCOL    PIC X(16)  VALUE SPACES.
007000         10  WK-TRKPP-TAB-COUNT       PIC 9(09) COMP VALUE ZERO.
007050         10  FILLER                   PIC X(05)  VALUE SPACES.
007080     05  FILLER                       PIC X(05)  VALUE SPACES.
007100
007200 01  WK-TRKPP-TABLE-R REDEFINES WK-TRKPP-TABLE.
007300     05  WK-TRKPP-TAB-RAW OCCURS 5000 TIMES       PIC X(30).
007400
007500 01  WK-TRKPP-COUNT-AREA.
007600     05  WK-TRKPP-TAB-ROWS            PIC 9(04) COMP VALUE ZERO.
007700     05  WK-TRKPP-FOUND-SW            PIC X(01) VALUE "N".
007800         88  WK-TRKPP-ROW-FOUND                   VALUE "Y".
007900         88  WK-TRKPP-ROW-NOT-FOUND                VALUE "N".
008000     05  WK-TRKPP-FETCH-IDX           PIC 9(04) COMP VALUE ZERO.
008100     05  FILLER                       PIC X(05) VALUE SPACES.
008110 01  WK-TRKPP-COUNT-AREA-R REDEFINES WK-TRKPP-COUNT-AREA.
008120     05  WK-TRKPP-TAB-ROWS-X          PIC X(02).
008130     05  FILLER                       PIC X(10).
008200
008300 EJECT
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 COPY FLGTRKPI.
008800 EJECT
008900********************************************
009000 PROCEDURE DIVISION USING WK-TRKPP.
009100********************************************
009200 MAIN-MODULE.
009300     EVALUATE TRUE
009400         WHEN WK-TRKPP-FN-INCR
009500             PERFORM A000-INCREMENT-COUNT
009600                THRU A099-INCREMENT-COUNT-EX
009700         WHEN WK-TRKPP-FN-RESET
009800             PERFORM B000-RESET-TABLE
009900                THRU B099-RESET-TABLE-EX
010000         WHEN WK-TRKPP-FN-FETCH
010100             PERFORM C000-FETCH-NEXT-ROW
010200                THRU C099-FETCH-NEXT-ROW-EX
010300         WHEN OTHER
010400             CONTINUE
010500     END-EVALUATE.
010600     GOBACK.
010700
010800*-----------------------------------------------------------------*
010900 A000-INCREMENT-COUNT.
011000*-----------------------------------------------------------------*
011100     PERFORM D000-SEARCH-FOR-KEY THRU D099-SEARCH-FOR-KEY-EX.
011200     IF  WK-TRKPP-ROW-FOUND
011300         ADD 1 TO WK-TRKPP-TAB-COUNT(WK-TRKPP-IDX)
011400         GO TO A099-INCREMENT-COUNT-EX.
011500
011600     IF  WK-TRKPP-TAB-ROWS NOT < 5000
011700         GO TO A099-INCREMENT-COUNT-EX.
011800
011900     ADD 1 TO WK-TRKPP-TAB-ROWS.
012000     SET WK-TRKPP-IDX TO WK-TRKPP-TAB-ROWS.
012100     MOVE WK-TRKPP-PORT           TO WK-TRKPP-TAB-PORT(WK-TRKPP-IDX).
012200     MOVE WK-TRKPP-PROTOCOL       TO WK-TRKPP-TAB-PROTOCOL(WK-TRKPP-IDX).
012300     MOVE 1                       TO WK-TRKPP-TAB-COUNT(WK-TRKPP-IDX).
012400
012500*-----------------------------------------------------------------*
012600 A099-INCREMENT-COUNT-EX.
012700*-----------------------------------------------------------------*
012800     EXIT.
012900
013000*-----------------------------------------------------------------*
013100 B000-RESET-TABLE.
013200*-----------------------------------------------------------------*
013300     MOVE ZERO TO WK-TRKPP-TAB-ROWS.
013400     MOVE ZERO TO WK-TRKPP-FETCH-IDX.
013500
013600*-----------------------------------------------------------------*
013700 B099-RESET-TABLE-EX.
013800*-----------------------------------------------------------------*
013900     EXIT.
014000
014100*-----------------------------------------------------------------*
014200 C000-FETCH-NEXT-ROW.
014300*-----------------------------------------------------------------*
014400     ADD 1 TO WK-TRKPP-FETCH-IDX.
014500     IF  WK-TRKPP-FETCH-IDX > WK-TRKPP-TAB-ROWS
014600         SET WK-TRKPP-END-OF-TABLE TO TRUE
014700         MOVE SPACES  TO WK-TRKPP-OUT-PROTO
014800         MOVE ZERO    TO WK-TRKPP-OUT-PORT WK-TRKPP-OUT-COUNT
014900         GO TO C099-FETCH-NEXT-ROW-EX.
015000
015100     SET WK-TRKPP-MORE-ROWS TO TRUE.
015200     SET WK-TRKPP-IDX TO WK-TRKPP-FETCH-IDX.
015300     MOVE WK-TRKPP-TAB-PORT(WK-TRKPP-IDX)     TO WK-TRKPP-OUT-PORT.
015400     MOVE WK-TRKPP-TAB-PROTOCOL(WK-TRKPP-IDX)  TO WK-TRKPP-OUT-PROTO.
015500     MOVE WK-TRKPP-TAB-COUNT(WK-TRKPP-IDX)     TO WK-TRKPP-OUT-COUNT.
015600
015700*-----------------------------------------------------------------*
015800 C099-FETCH-NEXT-ROW-EX.
015900*-----------------------------------------------------------------*
016000     EXIT.
016100
016200*-----------------------------------------------------------------*
016300 D000-SEARCH-FOR-KEY.
016400*-----------------------------------------------------------------*
016500*    LINEAR SCAN OF THE IN-STORAGE TABLE FOR AN EXACT MATCH ON
016600*    (PORT,PROTOCOL).  CALLED ONLY FROM A000-INCREMENT-COUNT.
016700*-----------------------------------------------------------------*
016800     SET WK-TRKPP-ROW-NOT-FOUND TO TRUE.
016900     IF  WK-TRKPP-TAB-ROWS = ZERO
017000         GO TO D099-SEARCH-FOR-KEY-EX.
017100
017200     SET WK-TRKPP-IDX TO 1.
017300     PERFORM D100-TEST-ONE-ROW THRU D199-TEST-ONE-ROW-EX
017400         VARYING WK-TRKPP-IDX FROM 1 BY 1
017500         UNTIL WK-TRKPP-IDX > WK-TRKPP-TAB-ROWS
017600            OR WK-TRKPP-ROW-FOUND.
017700
017800*-----------------------------------------------------------------*
017900 D099-SEARCH-FOR-KEY-EX.
018000*-----------------------------------------------------------------*
018100     EXIT.
018200
018300*-----------------------------------------------------------------*
018400 D100-TEST-ONE-ROW.
018500*-----------------------------------------------------------------*
018600     IF  WK-TRKPP-TAB-PORT(WK-TRKPP-IDX)     = WK-TRKPP-PORT
018700     AND WK-TRKPP-TAB-PROTOCOL(WK-TRKPP-IDX) = WK-TRKPP-PROTOCOL
018800         SET WK-TRKPP-ROW-FOUND TO TRUE.
018900
019000*-----------------------------------------------------------------*
019100 D199-TEST-ONE-ROW-EX.
019200*-----------------------------------------------------------------*
019300     EXIT.
019400
019500******************************************************************
019600*************** END OF PROGRAM SOURCE - FLGTRKPP ***************
019700******************************************************************
